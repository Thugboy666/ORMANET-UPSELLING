000100******************************************************************
000200* Author: C. J. AUERBACH
000300* Date: 30/09/1992
000400* Purpose: COSTRUZIONE DEL BLOCCO DI TESTO RIASSUNTIVO (COPY
000500* BLOCK) DA INCOLLARE NELLA MAIL AL CLIENTE
000600* Alterazioni: 30/09/1992 - CJA                                   CJA92   
000700*              PRIMA VERSIONE PRODUZIONE
000800*              04/01/1999 - CJA                                   CJA99   
000900*              REVISIONE Y2K - NESSUN IMPATTO
001000*              17/08/2003 - RSP                                   RSP03   
001100*              LA RIGA "NOTE" RIPORTA IL MOTIVO DI CLAMP INVECE
001200*              DEL TRATTINO QUANDO PRESENTE (RICH.1188)
001300******************************************************************
001400*-----------------------------------------------------------------
001500 IDENTIFICATION DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.    UPSP0510.
001800 AUTHOR.        C. J. AUERBACH.
001900 INSTALLATION.  MIDSTATE DATA PROCESSING CTR.
002000 DATE-WRITTEN.  30/09/1992.
002100 DATE-COMPILED.
002200 SECURITY.      INTERNO - USO ESCLUSIVO REPARTO VENDITE.
002300*-----------------------------------------------------------------
002400* UPSP0510 - SCRIVE IL FILE COPYBLOCK: TESTATA A QUATTRO RIGHE
002500* FISSE (CLIENTE/ORDINE/CAUSALE/RIGHE UPSELL) SEGUITA DA UNA
002600* RIGA "- ..." PER OGNI PROPOSTA RICEVUTA DA UPSP0300.
002700*-----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900*-----------------------------------------------------------------
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*-----------------------------------------------------------------
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600*
003700     SELECT COPYBLOCK    ASSIGN TO "COPYBLOCK"
003800             ORGANIZATION   IS LINE SEQUENTIAL
003900             ACCESS         IS SEQUENTIAL
004000             FILE STATUS    IS WS-FS-COPYBLOCK.
004100*-----------------------------------------------------------------
004200 DATA DIVISION.
004300*-----------------------------------------------------------------
004400 FILE SECTION.
004500*-----------------------------------------------------------------
004600 FD  COPYBLOCK.
004700 01  FD-REG-COPYBLOCK                 PIC X(200).
004800*-----------------------------------------------------------------
004900 WORKING-STORAGE SECTION.
005000*-----------------------------------------------------------------
005100 01  WS-STATUS-FILE.
005200     05  WS-FS-COPYBLOCK              PIC X(02).
005210         88  WS-FS-COPYBLOCK-OK           VALUE "00".
005220         88  WS-FS-COPYBLOCK-NAO-EXISTE   VALUE "35".
005300 01  WS-STATUS-FILE-TAB REDEFINES WS-STATUS-FILE
005400                                  OCCURS 1 TIMES
005500                                  PIC X(02).
005600*
005700 01  WS-LINEA                         PIC X(200).
005800 01  WS-LINEA-TAB REDEFINES WS-LINEA
005900                                  OCCURS 200 TIMES
006000                                  PIC X(01).
006100*
006200 01  WS-EDIT-AREA.
006300     05  WS-ED-QTY                    PIC ----9.99.
006400     05  WS-ED-PREZZO                 PIC ----,---9.99.
006500     05  WS-ED-SCONTO                 PIC ----9.99.
006600     05  WS-ED-RIC                    PIC ----9.99.
006700     05  WS-ED-RICMIN                 PIC ----9.99.
006800     05  WS-ED-TOTALE                 PIC ----,---9.99.
006900     05  WS-ED-DISP                   PIC ----,---9.99.
007000 01  WS-EDIT-AREA-R REDEFINES WS-EDIT-AREA.
007100     05  FILLER                       PIC X(68).
007200*
007300 01  WS-DISPONIBILE-DAL                PIC X(10).
007400 01  WS-NOTA                           PIC X(16).
007500*
007600 77  WS-K                              PIC S9(4) COMP.
007700*-----------------------------------------------------------------
007800 LINKAGE SECTION.
007900*-----------------------------------------------------------------
008000 01  LK-SEL-ID                        PIC X(10).
008100 01  LK-SEL-RAGIONE-SOCIALE           PIC X(40).
008200 01  LK-SEL-LISTINO                   PIC X(15).
008300 01  LK-NOME-FILE-ORDINE              PIC X(20).
008400 01  LK-PRM-CAUSALE                   PIC X(12).
008500*
008600 01  LK-TAB-SUGGESTION.
008700     05  LK-SUG-ENTRY OCCURS 20 TIMES.
008800         10  LK-SUG-CODICE              PIC X(15).
008900         10  LK-SUG-DESCRIZIONE         PIC X(40).
009000         10  LK-SUG-QTY                 PIC S9(5)V99.
009100         10  LK-SUG-PREZZO-UNIT         PIC S9(7)V9(4).
009200         10  LK-SUG-LISTINO-VALUE       PIC S9(7)V99.
009300         10  LK-SUG-BASELINE-PRICE      PIC S9(7)V9(4).
009400         10  LK-SUG-APPLIED-DISC-PCT    PIC S9(3)V99.
009500         10  LK-SUG-FINAL-RIC-PCT       PIC S9(3)V99.
009600         10  LK-SUG-CLAMP-REASON        PIC X(16).
009700         10  LK-SUG-MIN-UNIT-PRICE      PIC S9(7)V9(4).
009800         10  LK-SUG-REQUIRED-RIC        PIC S9(3)V99.
009900         10  LK-SUG-TOTALE              PIC S9(9)V99.
010000         10  LK-SUG-DISP                PIC S9(7)V99.
010100         10  LK-SUG-DISPONIBILE-DAL     PIC X(10).
010200 01  LK-SUG-COUNT                     PIC S9(4) COMP.
010300*-----------------------------------------------------------------
010400 PROCEDURE DIVISION USING
010500         LK-SEL-ID  LK-SEL-RAGIONE-SOCIALE  LK-SEL-LISTINO
010600         LK-NOME-FILE-ORDINE  LK-PRM-CAUSALE
010700         LK-TAB-SUGGESTION  LK-SUG-COUNT.
010800*-----------------------------------------------------------------
010900 MAIN-PROCEDURE.
011000*
011100     PERFORM P100-INIZIALIZZA           THRU P100-FIM.
011200     PERFORM P200-SCRIVI-TESTATA         THRU P200-FIM.
011300     PERFORM P300-SCRIVI-RIGA            THRU P300-FIM
011400             VARYING WS-K FROM 1 BY 1
011500             UNTIL WS-K > LK-SUG-COUNT.
011600     PERFORM P900-FIM.
011700*-----------------------------------------------------------------
011800 P100-INIZIALIZZA.
011900*-----------------------------------------------------------------
012000     OPEN OUTPUT COPYBLOCK.
012100*
012200     IF NOT WS-FS-COPYBLOCK-OK
012300         DISPLAY "UPSP0510 - ERRORE APERTURA COPYBLOCK"
012400         GOBACK
012500     END-IF.
012600*
012700 P100-FIM.
012800*    EXIT
012900*-----------------------------------------------------------------
013000 P200-SCRIVI-TESTATA.
013100*-----------------------------------------------------------------
013200     MOVE SPACES                      TO WS-LINEA.
013300     STRING
013400         "Cliente: "         DELIMITED BY SIZE
013500         LK-SEL-RAGIONE-SOCIALE  DELIMITED BY SIZE
013600         " (ID: "            DELIMITED BY SIZE
013700         LK-SEL-ID           DELIMITED BY SIZE
013800         ", Listino: "       DELIMITED BY SIZE
013900         LK-SEL-LISTINO      DELIMITED BY SIZE
014000         ")"                 DELIMITED BY SIZE
014100         INTO WS-LINEA
014200     END-STRING.
014300     WRITE FD-REG-COPYBLOCK           FROM WS-LINEA.
014400*
014500     MOVE SPACES                      TO WS-LINEA.
014600     STRING
014700         "Ordine: "          DELIMITED BY SIZE
014800         LK-NOME-FILE-ORDINE DELIMITED BY SIZE
014900         INTO WS-LINEA
015000     END-STRING.
015100     WRITE FD-REG-COPYBLOCK           FROM WS-LINEA.
015200*
015300     MOVE SPACES                      TO WS-LINEA.
015400     STRING
015500         "Causale: "         DELIMITED BY SIZE
015600         LK-PRM-CAUSALE      DELIMITED BY SIZE
015700         INTO WS-LINEA
015800     END-STRING.
015900     WRITE FD-REG-COPYBLOCK           FROM WS-LINEA.
016000*
016100     MOVE SPACES                      TO WS-LINEA.
016200     STRING
016300         "Righe Upsell:"     DELIMITED BY SIZE
016400         INTO WS-LINEA
016500     END-STRING.
016600     WRITE FD-REG-COPYBLOCK           FROM WS-LINEA.
016700*
016800 P200-FIM.
016900*    EXIT
017000*-----------------------------------------------------------------
017100 P300-SCRIVI-RIGA.
017200*-----------------------------------------------------------------
017300     MOVE LK-SUG-QTY (WS-K)              TO WS-ED-QTY.
017400     MOVE LK-SUG-PREZZO-UNIT (WS-K)       TO WS-ED-PREZZO.
017500     MOVE LK-SUG-APPLIED-DISC-PCT (WS-K)  TO WS-ED-SCONTO.
017600     MOVE LK-SUG-FINAL-RIC-PCT (WS-K)     TO WS-ED-RIC.
017700     MOVE LK-SUG-REQUIRED-RIC (WS-K)      TO WS-ED-RICMIN.
017800     MOVE LK-SUG-TOTALE (WS-K)            TO WS-ED-TOTALE.
017900     MOVE LK-SUG-DISP (WS-K)              TO WS-ED-DISP.
018000*
018100     MOVE "-"                            TO WS-DISPONIBILE-DAL.
018200     IF LK-SUG-DISPONIBILE-DAL (WS-K) NOT = SPACES
018300         MOVE LK-SUG-DISPONIBILE-DAL (WS-K) TO WS-DISPONIBILE-DAL
018400     END-IF.
018500*
018600     MOVE "-"                            TO WS-NOTA.
018700     IF LK-SUG-CLAMP-REASON (WS-K) NOT = SPACES
018800         MOVE LK-SUG-CLAMP-REASON (WS-K)  TO WS-NOTA
018900     END-IF.
019000*
019100     MOVE SPACES                         TO WS-LINEA.
019200     STRING
019300         "- "                    DELIMITED BY SIZE
019400         LK-SUG-CODICE (WS-K)     DELIMITED BY SIZE
019500         " | "                    DELIMITED BY SIZE
019600         LK-SUG-DESCRIZIONE (WS-K)  DELIMITED BY SIZE
019700         " | "                    DELIMITED BY SIZE
019800         WS-ED-QTY                DELIMITED BY SIZE
019900         " | "                    DELIMITED BY SIZE
020000         WS-ED-PREZZO             DELIMITED BY SIZE
020100         " | Sconto% "            DELIMITED BY SIZE
020200         WS-ED-SCONTO             DELIMITED BY SIZE
020300         " | Ric% "               DELIMITED BY SIZE
020400         WS-ED-RIC                DELIMITED BY SIZE
020500         " | Ric min% "           DELIMITED BY SIZE
020600         WS-ED-RICMIN             DELIMITED BY SIZE
020700         " | "                    DELIMITED BY SIZE
020800         WS-ED-TOTALE             DELIMITED BY SIZE
020900         " | Disp "               DELIMITED BY SIZE
021000         WS-ED-DISP               DELIMITED BY SIZE
021100         " | Disponibile dal "    DELIMITED BY SIZE
021200         WS-DISPONIBILE-DAL       DELIMITED BY SIZE
021300         " | Note "               DELIMITED BY SIZE
021400         WS-NOTA                  DELIMITED BY SIZE
021500         INTO WS-LINEA
021600     END-STRING.
021700*
021800     WRITE FD-REG-COPYBLOCK           FROM WS-LINEA.
021900*
022000 P300-FIM.
022100*    EXIT
022200*-----------------------------------------------------------------
022300 P900-FIM.
022400*-----------------------------------------------------------------
022500     CLOSE COPYBLOCK.
022600     GOBACK.
022700*-----------------------------------------------------------------
022800 END PROGRAM UPSP0510.
