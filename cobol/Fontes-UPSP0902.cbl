000100******************************************************************
000200* Author: D. K. FARRELL
000300* Date: 21/03/1988
000400* Purpose: MAPPATURA CATEGORIA PRODOTTO -> MACROCATEGORIA
000500* Alterazioni: 09/11/1991 - DKF                                   DKF91   
000600*              PRIMA VERSIONE PRODUZIONE
000700*              22/06/1994 - MTO                                   MTO94   
000800*              AGGIUNTA TABELLA REGOLE CONFIGURABILE (RICH.0447),
000900*              IL FALLBACK A TOKEN FISSI RESTA CABLATO NEL MODULO
001000*              04/01/1999 - CJA                                   CJA99   
001100*              REVISIONE Y2K - NESSUN IMPATTO, SOLA VERIFICA
001200*              12/05/2001 - WHN                                   WHN01   
001300*              RIC.0980 - RESO ESPLICITO L'ERRORE DI CATEGORIA
001400*              NON RICONOSCIUTA (RETURN-CODE 1) PER IL CHIAMANTE
001500******************************************************************
001600*-----------------------------------------------------------------
001700 IDENTIFICATION DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.    UPSP0902.
002000 AUTHOR.        D. K. FARRELL.
002100 INSTALLATION.  MIDSTATE DATA PROCESSING CTR.
002200 DATE-WRITTEN.  21/03/1988.
002300 DATE-COMPILED.
002400 SECURITY.      INTERNO - USO ESCLUSIVO REPARTO VENDITE.
002500*-----------------------------------------------------------------
002600* UPSP0902 - RISOLVE LA MACROCATEGORIA DI UN PRODOTTO A PARTIRE
002700* DALLA CATEGORIA LIBERA DI MAGAZZINO/ORDINE.
002800*   1) NORMALIZZA CATEGORIA (CALL UPSP0901)
002900*   2) CONFRONTA CON LA TABELLA REGOLE (LK-CATMAP-TAB), IN
003000*      ORDINE, USANDO SOTTOSTRINGA
003100*   3) SE NESSUNA REGOLA CORRISPONDE, TENTA I TOKEN FISSI
003200*   4) SE ANCORA NESSUNA CORRISPONDENZA, RESTITUISCE "UNKNOWN"
003300*      E RETURN-CODE 1 (IL CHIAMANTE ABENDA IL BATCH)
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*-----------------------------------------------------------------
004100 DATA DIVISION.
004200*-----------------------------------------------------------------
004300 WORKING-STORAGE SECTION.
004400*-----------------------------------------------------------------
004500 01  WS-TABELLA-FALLBACK-DATA.
004600     05  FILLER.
004700         10  FILLER               PIC X(10) VALUE "BATTER".
004800         10  FILLER               PIC X(20) VALUE "BATTERIE".
004900     05  FILLER.
005000         10  FILLER               PIC X(10) VALUE "CANCELL".
005100         10  FILLER               PIC X(20) VALUE "CANCELLERIA".
005200     05  FILLER.
005300         10  FILLER               PIC X(10) VALUE "CARTA".
005400         10  FILLER               PIC X(20) VALUE "CARTA".
005500     05  FILLER.
005600         10  FILLER               PIC X(10) VALUE "ROTOL".
005700         10  FILLER               PIC X(20) VALUE "ROTOLI TERMICI".
005800     05  FILLER.
005900         10  FILLER               PIC X(10) VALUE "REMAN".
006000         10  FILLER               PIC X(20) VALUE "REMAN".
006100     05  FILLER.
006200         10  FILLER               PIC X(10) VALUE "ORIG".
006300         10  FILLER               PIC X(20) VALUE "ORIGINALI".
006400     05  FILLER.
006500         10  FILLER               PIC X(10) VALUE "STORAGE".
006600         10  FILLER               PIC X(20) VALUE "STORAGE".
006700     05  FILLER.
006800         10  FILLER               PIC X(10) VALUE "TIMBR".
006900         10  FILLER               PIC X(20) VALUE "TIMBRI".
007000*
007100 01  WS-TABELLA-FALLBACK REDEFINES WS-TABELLA-FALLBACK-DATA.
007200     05  WS-FALLBACK-ENTRY        OCCURS 8 TIMES.
007300         10  WS-FALLBACK-TOKEN    PIC X(10).
007400         10  WS-FALLBACK-MACRO    PIC X(20).
007500*
007600 01  WS-NORM-AREA.
007700     05  WS-NORM-RAW              PIC X(30).
007800     05  WS-NORM-PATTERN          PIC X(30).
007900 01  WS-NORM-AREA-R REDEFINES WS-NORM-AREA.
008000     05  WS-NORM-COMBINED         PIC X(60).
008100*
008200 01  WS-CALC-BUFFER               PIC X(40).
008300 01  WS-CALC-BUFFER-TAB REDEFINES WS-CALC-BUFFER
008400                                  OCCURS 40 TIMES
008500                                  PIC X(01).
008600*
008700 01  WS-CONTATORI.
008800     05  WS-I                     PIC S9(4) COMP.
008900     05  WS-K                     PIC S9(4) COMP.
009000     05  WS-M                     PIC S9(4) COMP.
009100     05  WS-CALC-LEN              PIC S9(4) COMP.
009200     05  WS-PATTERN-LEN           PIC S9(4) COMP.
009300     05  WS-OCCORRENZE            PIC S9(4) COMP.
009400*
009500 77  WS-NORM-CALL-AREA.
009600     02  WS-NORM-INPUT            PIC X(40).
009700     02  WS-NORM-OUTPUT           PIC X(40).
009800*
009900 77  WS-TROVATA                   PIC X(01).
010000     88  WS-REGOLA-TROVATA        VALUE "S".
010100     88  WS-REGOLA-NON-TROVATA    VALUE "N".
010200*-----------------------------------------------------------------
010300 LINKAGE SECTION.
010400*-----------------------------------------------------------------
010500 01  LK-CATEGORIA.
010600     05  LK-CAT-RAW               PIC X(30).
010700     05  LK-CAT-MACRO             PIC X(20).
010800     05  LK-CAT-RETURN-CODE       PIC 9(01).
010900         88  LK-CAT-MAPPATA       VALUE 0.
011000         88  LK-CAT-SCONOSCIUTA   VALUE 1.
011100     05  LK-CATMAP-COUNT          PIC S9(4) COMP.
011200     05  LK-CATMAP-TAB            OCCURS 100 TIMES.
011300         10  LK-CATMAP-MACRO      PIC X(20).
011400         10  LK-CATMAP-PATTERN    PIC X(30).
011500*-----------------------------------------------------------------
011600 PROCEDURE DIVISION USING LK-CATEGORIA.
011700*-----------------------------------------------------------------
011800 MAIN-PROCEDURE.
011900*
012000     MOVE 1                       TO LK-CAT-RETURN-CODE.
012100     MOVE "UNKNOWN             "   TO LK-CAT-MACRO.
012200*
012300     MOVE SPACES                  TO WS-NORM-INPUT.
012400     MOVE LK-CAT-RAW              TO WS-NORM-INPUT.
012500     CALL "UPSP0901"     USING    WS-NORM-CALL-AREA.
012600     MOVE WS-NORM-OUTPUT(1:30)    TO WS-NORM-RAW.
012700*
012800     SET WS-REGOLA-NON-TROVATA    TO TRUE.
012900*
013000     IF LK-CATMAP-COUNT > ZERO
013100         PERFORM P200-CERCA-IN-TABELLA THRU P200-FIM
013200                 VARYING WS-I FROM 1 BY 1
013300                 UNTIL WS-I > LK-CATMAP-COUNT
013400                    OR WS-REGOLA-TROVATA
013500     END-IF.
013600*
013700     IF WS-REGOLA-NON-TROVATA
013800         PERFORM P300-CERCA-FALLBACK THRU P300-FIM
013900                 VARYING WS-K FROM 1 BY 1
014000                 UNTIL WS-K > 8
014100                    OR WS-REGOLA-TROVATA
014200     END-IF.
014300*
014400     IF WS-REGOLA-TROVATA
014500         MOVE 0                   TO LK-CAT-RETURN-CODE
014600     END-IF.
014700*
014800     GOBACK.
014900*-----------------------------------------------------------------
015000 P200-CERCA-IN-TABELLA.
015100*    CONFRONTO SOTTOSTRINGA CON LA REGOLA WS-I DELLA TABELLA
015200*-----------------------------------------------------------------
015300     MOVE SPACES                  TO WS-NORM-INPUT.
015400     MOVE LK-CATMAP-PATTERN (WS-I) TO WS-NORM-INPUT.
015500     CALL "UPSP0901"     USING    WS-NORM-CALL-AREA.
015600     MOVE WS-NORM-OUTPUT(1:30)    TO WS-NORM-PATTERN.
015700*
015800     MOVE WS-NORM-PATTERN         TO WS-CALC-BUFFER(1:30).
015900     PERFORM P900-CALCOLA-LUNGHEZZA THRU P900-FIM.
016000     MOVE WS-CALC-LEN             TO WS-PATTERN-LEN.
016100*
016200     IF WS-PATTERN-LEN > ZERO
016300         MOVE ZERO                    TO WS-OCCORRENZE
016400         INSPECT WS-NORM-RAW
016500             TALLYING WS-OCCORRENZE
016600             FOR ALL WS-NORM-PATTERN(1:WS-PATTERN-LEN)
016700         IF WS-OCCORRENZE > ZERO
016800             MOVE LK-CATMAP-MACRO (WS-I)   TO LK-CAT-MACRO
016900             SET WS-REGOLA-TROVATA         TO TRUE
017000         END-IF
017100     END-IF.
017200*
017300 P200-FIM.
017400*    EXIT
017500*-----------------------------------------------------------------
017600 P300-CERCA-FALLBACK.
017700*    TENTATIVO SUI TOKEN FISSI, IN ORDINE, SE NESSUNA REGOLA
017800*    CONFIGURATA HA FATTO MATCH
017900*-----------------------------------------------------------------
018000     MOVE WS-FALLBACK-TOKEN (WS-K) TO WS-CALC-BUFFER.
018100     PERFORM P900-CALCOLA-LUNGHEZZA THRU P900-FIM.
018200     MOVE WS-CALC-LEN              TO WS-PATTERN-LEN.
018300*
018400     IF WS-PATTERN-LEN > ZERO
018500         MOVE ZERO                     TO WS-OCCORRENZE
018600         INSPECT WS-NORM-RAW
018700             TALLYING WS-OCCORRENZE
018800             FOR ALL WS-FALLBACK-TOKEN(WS-K)(1:WS-PATTERN-LEN)
018900         IF WS-OCCORRENZE > ZERO
019000             MOVE WS-FALLBACK-MACRO (WS-K) TO LK-CAT-MACRO
019100             SET WS-REGOLA-TROVATA         TO TRUE
019200         END-IF
019300     END-IF.
019400*
019500 P300-FIM.
019600*    EXIT
019700*-----------------------------------------------------------------
019800 P900-CALCOLA-LUNGHEZZA.
019900*    LUNGHEZZA UTILE DI WS-CALC-BUFFER (ULTIMA POSIZIONE NON
020000*    BLANK) - USATA PER LA COMPARAZIONE A SOTTOSTRINGA
020100*-----------------------------------------------------------------
020200     MOVE ZERO                    TO WS-CALC-LEN.
020300     PERFORM P910-SCANDISCE-LUNGH THRU P910-FIM
020400             VARYING WS-M FROM 1 BY 1
020500             UNTIL WS-M > 40.
020600*
020700 P900-FIM.
020800*    EXIT
020900*-----------------------------------------------------------------
021000 P910-SCANDISCE-LUNGH.
021100*-----------------------------------------------------------------
021200     IF WS-CALC-BUFFER-TAB (WS-M) NOT = SPACE
021300         MOVE WS-M                TO WS-CALC-LEN
021400     END-IF.
021500*
021600 P910-FIM.
021700*    EXIT
021800*-----------------------------------------------------------------
021900 END PROGRAM UPSP0902.
