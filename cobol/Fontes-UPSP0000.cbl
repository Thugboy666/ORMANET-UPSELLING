000100******************************************************************
000200* Author: C. J. AUERBACH
000300* Date: 06/06/1988
000400* Purpose: BATCH DI QUOTAZIONE UPSELLING - PROGRAMMA PRINCIPALE
000500* Alterazioni: 30/09/1992 - CJA                                   CJA92   
000600*              PRIMA VERSIONE PRODUZIONE (SOSTITUISCE LA PROCEDURA
000700*              MANUALE A FOGLIO ELETTRONICO DEL REPARTO VENDITE)
000800*              14/02/1995 - MTO                                   MTO95   
000900*              AGGIUNTO IL FILE PARAMOVR PER GLI OVERRIDE DI RIGA
001000*              (RICH.0512), IN PRECEDENZA GLI OVERRIDE ERANO
001100*              INSERITI A MANO NEL FILE UPSELL
001200*              22/06/1994 - MTO                                   MTO94   
001300*              AGGIUNTI I FILE SCONTI E CATMAP CONFIGURABILI DA
001400*              REPARTO VENDITE (RICH.0447), IN PRECEDENZA LE
001500*              REGOLE ERANO CABLATE NEL SORGENTE
001600*              04/01/1999 - CJA                                   CJA99   
001700*              REVISIONE Y2K - CAMPI DATA RESTANO TESTO LIBERO
001800*              AAAA-MM-GG, NESSUNA ARITMETICA SULLE DATE (RICH.0901)
001900*              17/08/2003 - RSP                                   RSP03   
002000*              SALTA L'ESPORTAZIONE PREVENTIVO/COPY BLOCK QUANDO
002100*              LA VALIDAZIONE MARGINE FALLISCE O NON CI SONO RIGHE
002200*              (RICH.1188)
002300*              09/04/2007 - WHN                                   WHN07   
002400*              QUARTO FILE STORICO AGGIUNTO (STORICO4) SU RICHIESTA
002500*              DEL REPARTO VENDITE PER COPRIRE UN QUARTO TRIMESTRE
002600*              DI STORICO ORDINI (RIC.1340)
002700******************************************************************
002800*-----------------------------------------------------------------
002900 IDENTIFICATION DIVISION.
003000*-----------------------------------------------------------------
003100 PROGRAM-ID.    UPSP0000.
003200 AUTHOR.        C. J. AUERBACH.
003300 INSTALLATION.  MIDSTATE DATA PROCESSING CTR.
003400 DATE-WRITTEN.  06/06/1988.
003500 DATE-COMPILED.
003600 SECURITY.      INTERNO - USO ESCLUSIVO REPARTO VENDITE.
003700*-----------------------------------------------------------------
003800* UPSP0000 - SEQUENZIATORE BATCH DEL PREVENTIVO DI UPSELLING.
003900* CARICA I SETTE FILE DI INGRESSO IN TABELLE DI MEMORIA, RISOLVE
004000* IL LISTINO DEL CLIENTE SELEZIONATO, RICHIAMA IL MOTORE DI
004100* SELEZIONE (UPSP0300) E, SE LA VALIDAZIONE MARGINE E' POSITIVA E
004200* CI SONO RIGHE DA PROPORRE, RICHIAMA LO SCRITTORE DEL PREVENTIVO
004300* (UPSP0410) E IL COSTRUTTORE DEL BLOCCO DI COPIA (UPSP0510).
004400* NESSUN VIDEO, NESSUN MENU - E' UN JOB BATCH PURO.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*-----------------------------------------------------------------
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     SELECT CLIENTI      ASSIGN TO "CLIENTI"
005600             ORGANIZATION   IS LINE SEQUENTIAL
005700             ACCESS         IS SEQUENTIAL
005800             FILE STATUS    IS WS-FS-CLIENTI.
005900*
006000     SELECT STOCK        ASSIGN TO "STOCK"
006100             ORGANIZATION   IS LINE SEQUENTIAL
006200             ACCESS         IS SEQUENTIAL
006300             FILE STATUS    IS WS-FS-STOCK.
006400*
006500     SELECT STORICO1     ASSIGN TO "STORICO1"
006600             ORGANIZATION   IS LINE SEQUENTIAL
006700             ACCESS         IS SEQUENTIAL
006800             FILE STATUS    IS WS-FS-STORICO1.
006900*
007000     SELECT STORICO2     ASSIGN TO "STORICO2"
007100             ORGANIZATION   IS LINE SEQUENTIAL
007200             ACCESS         IS SEQUENTIAL
007300             FILE STATUS    IS WS-FS-STORICO2.
007400*
007500     SELECT STORICO3     ASSIGN TO "STORICO3"
007600             ORGANIZATION   IS LINE SEQUENTIAL
007700             ACCESS         IS SEQUENTIAL
007800             FILE STATUS    IS WS-FS-STORICO3.
007900*
008000     SELECT STORICO4     ASSIGN TO "STORICO4"
008100             ORGANIZATION   IS LINE SEQUENTIAL
008200             ACCESS         IS SEQUENTIAL
008300             FILE STATUS    IS WS-FS-STORICO4.
008400*
008500     SELECT UPSELL       ASSIGN TO "UPSELL"
008600             ORGANIZATION   IS LINE SEQUENTIAL
008700             ACCESS         IS SEQUENTIAL
008800             FILE STATUS    IS WS-FS-UPSELL.
008900*
009000     SELECT SCONTI       ASSIGN TO "SCONTI"
009100             ORGANIZATION   IS LINE SEQUENTIAL
009200             ACCESS         IS SEQUENTIAL
009300             FILE STATUS    IS WS-FS-SCONTI.
009400*
009500     SELECT CATMAP       ASSIGN TO "CATMAP"
009600             ORGANIZATION   IS LINE SEQUENTIAL
009700             ACCESS         IS SEQUENTIAL
009800             FILE STATUS    IS WS-FS-CATMAP.
009900*
010000     SELECT PARAMOVR     ASSIGN TO "PARAMOVR"
010100             ORGANIZATION   IS LINE SEQUENTIAL
010200             ACCESS         IS SEQUENTIAL
010300             FILE STATUS    IS WS-FS-PARAMOVR.
010400*-----------------------------------------------------------------
010500 DATA DIVISION.
010600*-----------------------------------------------------------------
010700 FILE SECTION.
010800*-----------------------------------------------------------------
010900 FD  CLIENTI.
011000 01  FD-REG-CLIENTE.
011100     05  FD-CLI-ID                PIC X(10).
011200     05  FD-CLI-RAGIONE-SOCIALE   PIC X(40).
011300     05  FD-CLI-LISTINO           PIC X(15).
011400     05  FD-CLI-CATEGORIA         PIC X(20).
011500     05  FILLER                   PIC X(15).
011600*
011700 FD  STOCK.
011800 01  FD-REG-STOCK.
011900     05  FD-STK-CATEGORIA         PIC X(30).
012000     05  FD-STK-MARCA             PIC X(20).
012100     05  FD-STK-CODICE            PIC X(15).
012200     05  FD-STK-DESCRIZIONE       PIC X(40).
012300     05  FD-STK-DISP              PIC S9(7)V99.
012400     05  FD-STK-DISP-ARRIVO       PIC S9(7)V99.
012500     05  FD-STK-GIACENZA          PIC S9(7)V99.
012600     05  FD-STK-DATA-ARRIVO       PIC X(10).
012700     05  FD-STK-LISTINO-RI10      PIC S9(7)V99.
012800     05  FD-STK-LISTINO-RI        PIC S9(7)V99.
012900     05  FD-STK-LISTINO-DI        PIC S9(7)V99.
013000     05  FILLER                   PIC X(11).
013100*
013200 FD  STORICO1.
013300 01  FD-REG-STORICO1              PIC X(130).
013400*
013500 FD  STORICO2.
013600 01  FD-REG-STORICO2              PIC X(130).
013700*
013800 FD  STORICO3.
013900 01  FD-REG-STORICO3              PIC X(130).
014000*
014100 FD  STORICO4.
014200 01  FD-REG-STORICO4              PIC X(130).
014300*
014400 FD  UPSELL.
014500 01  FD-REG-UPSELL                PIC X(130).
014600*
014700 FD  SCONTI.
014800 01  FD-REG-SCONTI.
014900     05  FD-SC-MACRO              PIC X(20).
015000     05  FD-SC-LISTINO-KEY        PIC X(08).
015100     05  FD-SC-RIC                PIC S9(3)V99.
015200     05  FILLER                   PIC X(07).
015300*
015400 FD  CATMAP.
015500 01  FD-REG-CATMAP.
015600     05  FD-CM-MACRO              PIC X(20).
015700     05  FD-CM-PATTERN            PIC X(30).
015800     05  FILLER                   PIC X(10).
015900*
016000 FD  PARAMOVR.
016100 01  FD-REG-PARAMOVR.
016200     05  FD-PO-TIPO-REG           PIC X(01).
016300         88  FD-PO-E-PARAMETRO        VALUE "P".
016400         88  FD-PO-E-OVERRIDE         VALUE "O".
016500     05  FD-PO-DADOS              PIC X(99).
016600 01  FD-REG-PARAMOVR-PARAM REDEFINES FD-REG-PARAMOVR.
016700     05  FILLER                   PIC X(01).
016800     05  FD-PO-CLIENT-ID          PIC X(10).
016900     05  FD-PO-CAUSALE            PIC X(12).
017000     05  FD-PO-AGGRESSIVITY       PIC S9(3)V99.
017100     05  FD-PO-AGGR-MODE          PIC X(24).
017200     05  FD-PO-MAX-DISCOUNT-PCT   PIC S9(3)V99.
017300     05  FD-PO-BUFFER-RIC         PIC S9(3)V99.
017400     05  FD-PO-ROUNDING-PRESENTE  PIC X(01).
017500     05  FD-PO-ROUNDING           PIC S9(1)V9(4).
017600     05  FILLER                   PIC X(31).
017700 01  FD-REG-PARAMOVR-OVR REDEFINES FD-REG-PARAMOVR.
017800     05  FILLER                   PIC X(01).
017900     05  FD-PO-OVR-CODICE         PIC X(15).
018000     05  FD-PO-OVR-QTY-PRES       PIC X(01).
018100     05  FD-PO-OVR-QTY            PIC S9(5)V99.
018200     05  FD-PO-OVR-DISC-PRES      PIC X(01).
018300     05  FD-PO-OVR-DISC           PIC S9(3)V99.
018400     05  FD-PO-OVR-PREZZO-PRES    PIC X(01).
018500     05  FD-PO-OVR-PREZZO         PIC S9(7)V9(4).
018600     05  FILLER                   PIC X(58).
018700*-----------------------------------------------------------------
018800 WORKING-STORAGE SECTION.
018900*-----------------------------------------------------------------
019000*    AREE DI RIVERSAMENTO DELLA RIGA D'ORDINE (STORICO 1-4 E
019100*    ORDINE CORRENTE) - STESSO TRACCIATO PER TUTTI E CINQUE I
019200*    FILE, RIPETUTO PERCHE' CIASCUN FILE HA IL PROPRIO BUFFER
019300*
019400 01  FD-REG-ORDINE-1.
019500     05  FD-ORD1-MARCA                PIC X(20).
019600     05  FD-ORD1-CATEGORIA            PIC X(30).
019700     05  FD-ORD1-CODICE               PIC X(15).
019800     05  FD-ORD1-DESCRIZIONE          PIC X(40).
019900     05  FD-ORD1-QTY                  PIC S9(5)V99.
020000     05  FD-ORD1-PREZZO-UNIT          PIC S9(7)V99.
020100     05  FILLER                       PIC X(09).
020200*
020300 01  FD-REG-ORDINE-2.
020400     05  FD-ORD2-MARCA                PIC X(20).
020500     05  FD-ORD2-CATEGORIA            PIC X(30).
020600     05  FD-ORD2-CODICE               PIC X(15).
020700     05  FD-ORD2-DESCRIZIONE          PIC X(40).
020800     05  FD-ORD2-QTY                  PIC S9(5)V99.
020900     05  FD-ORD2-PREZZO-UNIT          PIC S9(7)V99.
021000     05  FILLER                       PIC X(09).
021100*
021200 01  FD-REG-ORDINE-3.
021300     05  FD-ORD3-MARCA                PIC X(20).
021400     05  FD-ORD3-CATEGORIA            PIC X(30).
021500     05  FD-ORD3-CODICE               PIC X(15).
021600     05  FD-ORD3-DESCRIZIONE          PIC X(40).
021700     05  FD-ORD3-QTY                  PIC S9(5)V99.
021800     05  FD-ORD3-PREZZO-UNIT          PIC S9(7)V99.
021900     05  FILLER                       PIC X(09).
022000*
022100 01  FD-REG-ORDINE-4.
022200     05  FD-ORD4-MARCA                PIC X(20).
022300     05  FD-ORD4-CATEGORIA            PIC X(30).
022400     05  FD-ORD4-CODICE               PIC X(15).
022500     05  FD-ORD4-DESCRIZIONE          PIC X(40).
022600     05  FD-ORD4-QTY                  PIC S9(5)V99.
022700     05  FD-ORD4-PREZZO-UNIT          PIC S9(7)V99.
022800     05  FILLER                       PIC X(09).
022900*
023000 01  FD-REG-ORDINE-U.
023100     05  FD-ORDU-MARCA                PIC X(20).
023200     05  FD-ORDU-CATEGORIA            PIC X(30).
023300     05  FD-ORDU-CODICE               PIC X(15).
023400     05  FD-ORDU-DESCRIZIONE          PIC X(40).
023500     05  FD-ORDU-QTY                  PIC S9(5)V99.
023600     05  FD-ORDU-PREZZO-UNIT          PIC S9(7)V99.
023700     05  FILLER                       PIC X(09).
023800*
023900 01  WS-TAB-CLIENTE.
024000     05  WS-CLI-ENTRY OCCURS 300 TIMES
024100                      INDEXED BY WS-CLI-IDX.
024200         10  WS-CLI-ID               PIC X(10).
024300         10  WS-CLI-RAGIONE-SOCIALE  PIC X(40).
024400         10  WS-CLI-LISTINO          PIC X(15).
024500         10  WS-CLI-CATEGORIA        PIC X(20).
024600     05  FILLER                      PIC X(01).
024700*
024800 01  WS-TAB-STOCK.
024900     05  WS-STK-ENTRY OCCURS 800 TIMES
025000                      INDEXED BY WS-STK-IDX.
025100         10  WS-STK-CODICE           PIC X(15).
025200         10  WS-STK-CATEGORIA        PIC X(30).
025300         10  WS-STK-MARCA            PIC X(20).
025400         10  WS-STK-DESCRIZIONE      PIC X(40).
025500         10  WS-STK-DISP             PIC S9(7)V99.
025600         10  WS-STK-DISP-ARRIVO      PIC S9(7)V99.
025700         10  WS-STK-GIACENZA         PIC S9(7)V99.
025800         10  WS-STK-DATA-ARRIVO      PIC X(10).
025900         10  WS-STK-LISTINO-RI10     PIC S9(7)V99.
026000         10  WS-STK-LISTINO-RI       PIC S9(7)V99.
026100         10  WS-STK-LISTINO-DI       PIC S9(7)V99.
026200     05  FILLER                      PIC X(01).
026300*
026400 01  WS-TAB-STORICO.
026500     05  WS-STO-ENTRY OCCURS 1500 TIMES
026600                      INDEXED BY WS-STO-IDX.
026700         10  WS-STO-MARCA            PIC X(20).
026800         10  WS-STO-CATEGORIA        PIC X(30).
026900         10  WS-STO-CODICE           PIC X(15).
027000         10  WS-STO-DESCRIZIONE      PIC X(40).
027100         10  WS-STO-QTY              PIC S9(5)V99.
027200         10  WS-STO-PREZZO-UNIT      PIC S9(7)V99.
027300     05  FILLER                      PIC X(01).
027400*
027500 01  WS-TAB-UPSELL.
027600     05  WS-UPS-ENTRY OCCURS 300 TIMES
027700                      INDEXED BY WS-UPS-IDX.
027800         10  WS-UPS-MARCA            PIC X(20).
027900         10  WS-UPS-CATEGORIA        PIC X(30).
028000         10  WS-UPS-CODICE           PIC X(15).
028100         10  WS-UPS-DESCRIZIONE      PIC X(40).
028200         10  WS-UPS-QTY              PIC S9(5)V99.
028300         10  WS-UPS-PREZZO-UNIT      PIC S9(7)V99.
028400     05  FILLER                      PIC X(01).
028500*
028600 01  WS-TAB-SCONTI.
028700     05  WS-SC-ENTRY  OCCURS 100 TIMES
028800                      INDEXED BY WS-SC-IDX.
028900         10  WS-SC-MACRO             PIC X(20).
029000         10  WS-SC-LISTINO-KEY       PIC X(08).
029100         10  WS-SC-RIC               PIC S9(3)V99.
029200     05  FILLER                      PIC X(01).
029300*
029400 01  WS-TAB-CATMAP.
029500     05  WS-CM-ENTRY  OCCURS 100 TIMES
029600                      INDEXED BY WS-CM-IDX.
029700         10  WS-CM-MACRO             PIC X(20).
029800         10  WS-CM-PATTERN           PIC X(30).
029900     05  FILLER                      PIC X(01).
030000*
030100 01  WS-TAB-OVERRIDE.
030200     05  WS-OVR-ENTRY OCCURS 300 TIMES
030300                      INDEXED BY WS-OVR-IDX.
030400         10  WS-OVR-CODICE           PIC X(15).
030500         10  WS-OVR-QTY-PRESENTE     PIC X(01).
030600         10  WS-OVR-QTY              PIC S9(5)V99.
030700         10  WS-OVR-DISC-PRESENTE    PIC X(01).
030800         10  WS-OVR-DISC             PIC S9(3)V99.
030900         10  WS-OVR-PREZZO-PRESENTE  PIC X(01).
031000         10  WS-OVR-PREZZO           PIC S9(7)V9(4).
031100     05  FILLER                      PIC X(01).
031200*
031300 01  WS-TAB-SUGGESTION.
031400     05  WS-SUG-ENTRY OCCURS 20 TIMES
031500                      INDEXED BY WS-SUG-IDX.
031600         10  WS-SUG-CODICE              PIC X(15).
031700         10  WS-SUG-DESCRIZIONE         PIC X(40).
031800         10  WS-SUG-QTY                 PIC S9(5)V99.
031900         10  WS-SUG-PREZZO-UNIT         PIC S9(7)V9(4).
032000         10  WS-SUG-LISTINO-VALUE       PIC S9(7)V99.
032100         10  WS-SUG-BASELINE-PRICE      PIC S9(7)V9(4).
032200         10  WS-SUG-APPLIED-DISC-PCT    PIC S9(3)V99.
032300         10  WS-SUG-FINAL-RIC-PCT       PIC S9(3)V99.
032400         10  WS-SUG-CLAMP-REASON        PIC X(16).
032500         10  WS-SUG-MIN-UNIT-PRICE      PIC S9(7)V9(4).
032600         10  WS-SUG-REQUIRED-RIC        PIC S9(3)V99.
032700         10  WS-SUG-TOTALE              PIC S9(9)V99.
032800         10  WS-SUG-DISP                PIC S9(7)V99.
032900         10  WS-SUG-DISPONIBILE-DAL     PIC X(10).
033000     05  FILLER                      PIC X(01).
033100*
033200 01  WS-CONTATORI-TABELLE.
033300     05  WS-CLI-COUNT             PIC S9(4) COMP  VALUE ZERO.
033400     05  WS-STK-COUNT             PIC S9(4) COMP  VALUE ZERO.
033500     05  WS-STO-COUNT             PIC S9(4) COMP  VALUE ZERO.
033600     05  WS-UPS-COUNT             PIC S9(4) COMP  VALUE ZERO.
033700     05  WS-SC-COUNT              PIC S9(4) COMP  VALUE ZERO.
033800     05  WS-CM-COUNT              PIC S9(4) COMP  VALUE ZERO.
033900     05  WS-OVR-COUNT             PIC S9(4) COMP  VALUE ZERO.
034000     05  WS-SUG-COUNT             PIC S9(4) COMP  VALUE ZERO.
034100     05  FILLER                   PIC X(01).
034200*
034300 01  WS-REG-PARAMETRI.
034400     05  WS-PRM-CLIENT-ID            PIC X(10).
034500     05  WS-PRM-CAUSALE              PIC X(12).
034600     05  WS-PRM-AGGRESSIVITY         PIC S9(3)V99.
034700     05  WS-PRM-AGGR-MODE            PIC X(24).
034800     05  WS-PRM-MAX-DISCOUNT-PCT     PIC S9(3)V99.
034900     05  WS-PRM-BUFFER-RIC           PIC S9(3)V99.
035000     05  WS-PRM-ROUNDING-PRESENTE    PIC X(01).
035100     05  WS-PRM-ROUNDING             PIC S9(1)V9(4).
035200 01  WS-REG-PARAMETRI-R REDEFINES WS-REG-PARAMETRI.
035300     05  FILLER                      PIC X(69).
035400*
035500 01  WS-CLIENTE-SELEZIONATO.
035600     05  WS-SEL-TROVATO              PIC X(01) VALUE "N".
035700         88  WS-SEL-CLIENTE-TROVATO      VALUE "S".
035800         88  WS-SEL-CLIENTE-NON-TROVATO  VALUE "N".
035900     05  WS-SEL-ID                   PIC X(10).
036000     05  WS-SEL-RAGIONE-SOCIALE      PIC X(40).
036100     05  WS-SEL-LISTINO              PIC X(15).
036200     05  WS-SEL-LISTINO-KEY          PIC X(08).
036300     05  FILLER                      PIC X(01).
036400*
036500 01  WS-NOME-FILE-ORDINE             PIC X(20) VALUE "UPSELL".
036600*
036700 01  WS-RISULTATO-MOTORE.
036800     05  WS-MOT-VALIDAZIONE-OK       PIC X(01).
036900         88  WS-MOT-VALIDA                VALUE "S".
037000         88  WS-MOT-NON-VALIDA             VALUE "N".
037100 01  WS-RISULTATO-MOTORE-R REDEFINES WS-RISULTATO-MOTORE.
037200     05  FILLER                      PIC X(01).
037300*
037400 01  WS-STATUS-FILE.
037500     05  WS-FS-CLIENTI               PIC X(02).
037600     05  WS-FS-STOCK                 PIC X(02).
037700     05  WS-FS-STORICO1              PIC X(02).
037800     05  WS-FS-STORICO2              PIC X(02).
037900     05  WS-FS-STORICO3              PIC X(02).
038000     05  WS-FS-STORICO4              PIC X(02).
038100     05  WS-FS-UPSELL                PIC X(02).
038200     05  WS-FS-SCONTI                PIC X(02).
038300     05  WS-FS-CATMAP                PIC X(02).
038400     05  WS-FS-PARAMOVR              PIC X(02).
038500 01  WS-STATUS-FILE-TAB REDEFINES WS-STATUS-FILE
038600                                  OCCURS 10 TIMES
038700                                  PIC X(02).
038800*
038900 88  WS-FS-OK                        VALUE "00" IN WS-FS-CLIENTI.
039000*
039100 77  WS-I                            PIC S9(4) COMP.
039200*-----------------------------------------------------------------
039300 LINKAGE SECTION.
039400*-----------------------------------------------------------------
039500*    NESSUNA - UPSP0000 E' IL PROGRAMMA PRINCIPALE DEL JOB.
039600*-----------------------------------------------------------------
039700 PROCEDURE DIVISION.
039800*-----------------------------------------------------------------
039900 MAIN-PROCEDURE.
040000*
040100     PERFORM P100-INIZIALIZZA          THRU P100-FIM.
040200     PERFORM P200-CARICA-CLIENTI       THRU P200-FIM.
040300     PERFORM P210-CARICA-STOCK         THRU P210-FIM.
040400     PERFORM P220-CARICA-STORICO1      THRU P220-FIM.
040500     PERFORM P221-CARICA-STORICO2      THRU P221-FIM.
040600     PERFORM P222-CARICA-STORICO3      THRU P222-FIM.
040700     PERFORM P223-CARICA-STORICO4      THRU P223-FIM.
040800     PERFORM P230-CARICA-UPSELL        THRU P230-FIM.
040900     PERFORM P240-CARICA-SCONTI        THRU P240-FIM.
041000     PERFORM P250-CARICA-CATMAP        THRU P250-FIM.
041100     PERFORM P260-CARICA-PARAMOVR      THRU P260-FIM.
041200     PERFORM P270-RISOLVI-LISTINO      THRU P270-FIM.
041300     PERFORM P280-CHIAMA-MOTORE        THRU P280-FIM.
041400     PERFORM P290-SCRIVI-OUTPUT        THRU P290-FIM.
041500     PERFORM P900-FIM.
041600*-----------------------------------------------------------------
041700 P100-INIZIALIZZA.
041800*-----------------------------------------------------------------
041900     OPEN INPUT   CLIENTI STOCK STORICO1 STORICO2 STORICO3
042000                  STORICO4 UPSELL SCONTI CATMAP PARAMOVR.
042100*
042200     PERFORM P105-VERIFICA-STATO-APERTURA THRU P105-FIM
042300             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10.
042400*
042500 P100-FIM.
042600*    EXIT
042700*-----------------------------------------------------------------
042800 P105-VERIFICA-STATO-APERTURA.
042900*-----------------------------------------------------------------
043000     IF WS-STATUS-FILE-TAB (WS-I) NOT = "00"
043100         DISPLAY "UPSP0000 - ERRORE APERTURA FILE INGRESSO "
043200                 WS-I " FILE STATUS " WS-STATUS-FILE-TAB (WS-I)
043300         PERFORM P900-FIM
043400     END-IF.
043500*
043600 P105-FIM.
043700*    EXIT
043800*-----------------------------------------------------------------
043900 P200-CARICA-CLIENTI.
044000*    SCARTA LE RIGHE SENZA CODICE O RAGIONE SOCIALE
044100*-----------------------------------------------------------------
044200     MOVE ZERO                       TO WS-CLI-COUNT.
044300*
044400     PERFORM P205-LEGGI-CLIENTE THRU P205-FIM
044500             UNTIL WS-FS-CLIENTI = "10".
044600*
044700 P200-FIM.
044800*    EXIT
044900*-----------------------------------------------------------------
045000 P205-LEGGI-CLIENTE.
045100*-----------------------------------------------------------------
045200     READ CLIENTI
045300         AT END
045400             MOVE "10"                TO WS-FS-CLIENTI
045500         NOT AT END
045600             IF FD-CLI-ID NOT = SPACES
045700                AND FD-CLI-RAGIONE-SOCIALE NOT = SPACES
045800                 ADD 1                        TO WS-CLI-COUNT
045900                 SET WS-CLI-IDX               TO WS-CLI-COUNT
046000                 MOVE FD-CLI-ID          TO WS-CLI-ID (WS-CLI-IDX)
046100                 MOVE FD-CLI-RAGIONE-SOCIALE
046200                                      TO WS-CLI-RAGIONE-SOCIALE
046300                                         (WS-CLI-IDX)
046400                 MOVE FD-CLI-LISTINO     TO WS-CLI-LISTINO
046500                                         (WS-CLI-IDX)
046600                 MOVE FD-CLI-CATEGORIA   TO WS-CLI-CATEGORIA
046700                                         (WS-CLI-IDX)
046800             END-IF
046900     END-READ.
047000*
047100 P205-FIM.
047200*    EXIT
047300*-----------------------------------------------------------------
047400 P210-CARICA-STOCK.
047500*    SCARTA LE RIGHE SENZA CODICE. UN CODICE DUPLICATO SOSTITUISCE
047600*    LA VOCE PRECEDENTE (VINCE L'ULTIMA OCCORRENZA)
047700*-----------------------------------------------------------------
047800     MOVE ZERO                       TO WS-STK-COUNT.
047900*
048000     PERFORM P215-LEGGI-STOCK THRU P215-FIM
048100             UNTIL WS-FS-STOCK = "10".
048200*
048300 P210-FIM.
048400*    EXIT
048500*-----------------------------------------------------------------
048600 P215-LEGGI-STOCK.
048700*-----------------------------------------------------------------
048800     READ STOCK
048900         AT END
049000             MOVE "10"                TO WS-FS-STOCK
049100         NOT AT END
049200             IF FD-STK-CODICE NOT = SPACES
049300                 PERFORM P216-CERCA-STOCK THRU P216-FIM
049400                 PERFORM P217-MEMORIZZA-STOCK THRU P217-FIM
049500             END-IF
049600     END-READ.
049700*
049800 P215-FIM.
049900*    EXIT
050000*-----------------------------------------------------------------
050100 P216-CERCA-STOCK.
050200*    CERCA IL CODICE GIA' CARICATO - SE PRESENTE, WS-STK-IDX PUNTA
050300*    ALLA VOCE DA SOVRASCRIVERE, ALTRIMENTI PUNTA A UNA NUOVA VOCE
050400*-----------------------------------------------------------------
050500     SET WS-STK-IDX               TO 1.
050600*
050700     IF WS-STK-COUNT > ZERO
050800         SEARCH WS-STK-ENTRY
050900             VARYING WS-STK-IDX
051000             AT END
051100                 CONTINUE
051200             WHEN WS-STK-CODICE (WS-STK-IDX) = FD-STK-CODICE
051300                 CONTINUE
051400         END-SEARCH
051500     END-IF.
051600*
051700     IF WS-STK-IDX > WS-STK-COUNT
051800         ADD 1                    TO WS-STK-COUNT
051900         SET WS-STK-IDX           TO WS-STK-COUNT
052000     END-IF.
052100*
052200 P216-FIM.
052300*    EXIT
052400*-----------------------------------------------------------------
052500 P217-MEMORIZZA-STOCK.
052600*-----------------------------------------------------------------
052700     MOVE FD-STK-CODICE          TO WS-STK-CODICE (WS-STK-IDX).
052800     MOVE FD-STK-CATEGORIA       TO WS-STK-CATEGORIA (WS-STK-IDX).
052900     MOVE FD-STK-MARCA           TO WS-STK-MARCA (WS-STK-IDX).
053000     MOVE FD-STK-DESCRIZIONE     TO WS-STK-DESCRIZIONE (WS-STK-IDX).
053100     MOVE FD-STK-DISP            TO WS-STK-DISP (WS-STK-IDX).
053200     MOVE FD-STK-DISP-ARRIVO     TO WS-STK-DISP-ARRIVO (WS-STK-IDX).
053300     MOVE FD-STK-GIACENZA        TO WS-STK-GIACENZA (WS-STK-IDX).
053400     MOVE FD-STK-DATA-ARRIVO     TO WS-STK-DATA-ARRIVO (WS-STK-IDX).
053500     MOVE FD-STK-LISTINO-RI10    TO WS-STK-LISTINO-RI10
053600                                    (WS-STK-IDX).
053700     MOVE FD-STK-LISTINO-RI      TO WS-STK-LISTINO-RI (WS-STK-IDX).
053800     MOVE FD-STK-LISTINO-DI      TO WS-STK-LISTINO-DI (WS-STK-IDX).
053900*
054000 P217-FIM.
054100*    EXIT
054200*-----------------------------------------------------------------
054300 P220-CARICA-STORICO1.
054400*    RICH.1340 - PRIMO DEI QUATTRO FILE DI STORICO ORDINI
054500*-----------------------------------------------------------------
054600     MOVE ZERO                       TO WS-STO-COUNT.
054700*
054800     PERFORM P226-LEGGI-STORICO1 THRU P226-FIM
054900             UNTIL WS-FS-STORICO1 = "10".
055000*
055100 P220-FIM.
055200*    EXIT
055300*-----------------------------------------------------------------
055400 P226-LEGGI-STORICO1.
055500*-----------------------------------------------------------------
055600     READ STORICO1 INTO FD-REG-ORDINE-1
055700         AT END
055800             MOVE "10"            TO WS-FS-STORICO1
055900         NOT AT END
056000             PERFORM P225-AGGIUNGI-STORICO1 THRU P225-FIM
056100     END-READ.
056200*
056300 P226-FIM.
056400*    EXIT
056500*-----------------------------------------------------------------
056600 P225-AGGIUNGI-STORICO1.
056700*-----------------------------------------------------------------
056800     IF FD-ORD1-CODICE NOT = SPACES
056900         ADD 1                        TO WS-STO-COUNT
057000         SET WS-STO-IDX               TO WS-STO-COUNT
057100         MOVE FD-ORD1-MARCA       TO WS-STO-MARCA (WS-STO-IDX)
057200         MOVE FD-ORD1-CATEGORIA   TO WS-STO-CATEGORIA (WS-STO-IDX)
057300         MOVE FD-ORD1-CODICE      TO WS-STO-CODICE (WS-STO-IDX)
057400         MOVE FD-ORD1-DESCRIZIONE TO WS-STO-DESCRIZIONE
057500                                       (WS-STO-IDX)
057600         MOVE FD-ORD1-QTY         TO WS-STO-QTY (WS-STO-IDX)
057700         MOVE FD-ORD1-PREZZO-UNIT TO WS-STO-PREZZO-UNIT
057800                                       (WS-STO-IDX)
057900     END-IF.
058000*
058100 P225-FIM.
058200*    EXIT
058300*-----------------------------------------------------------------
058400 P221-CARICA-STORICO2.
058500*-----------------------------------------------------------------
058600     PERFORM P227-LEGGI-STORICO2 THRU P227-FIM
058700             UNTIL WS-FS-STORICO2 = "10".
058800*
058900 P221-FIM.
059000*    EXIT
059100*-----------------------------------------------------------------
059200 P227-LEGGI-STORICO2.
059300*-----------------------------------------------------------------
059400     READ STORICO2 INTO FD-REG-ORDINE-2
059500         AT END
059600             MOVE "10"            TO WS-FS-STORICO2
059700         NOT AT END
059800             IF FD-ORD2-CODICE NOT = SPACES
059900                 ADD 1                    TO WS-STO-COUNT
060000                 SET WS-STO-IDX           TO WS-STO-COUNT
060100                 MOVE FD-ORD2-MARCA   TO WS-STO-MARCA
060200                                         (WS-STO-IDX)
060300                 MOVE FD-ORD2-CATEGORIA TO WS-STO-CATEGORIA
060400                                         (WS-STO-IDX)
060500                 MOVE FD-ORD2-CODICE  TO WS-STO-CODICE
060600                                         (WS-STO-IDX)
060700                 MOVE FD-ORD2-DESCRIZIONE
060800                                      TO WS-STO-DESCRIZIONE
060900                                         (WS-STO-IDX)
061000                 MOVE FD-ORD2-QTY     TO WS-STO-QTY
061100                                         (WS-STO-IDX)
061200                 MOVE FD-ORD2-PREZZO-UNIT
061300                                      TO WS-STO-PREZZO-UNIT
061400                                         (WS-STO-IDX)
061500             END-IF
061600     END-READ.
061700*
061800 P227-FIM.
061900*    EXIT
062000*-----------------------------------------------------------------
062100 P222-CARICA-STORICO3.
062200*-----------------------------------------------------------------
062300     PERFORM P228-LEGGI-STORICO3 THRU P228-FIM
062400             UNTIL WS-FS-STORICO3 = "10".
062500*
062600 P222-FIM.
062700*    EXIT
062800*-----------------------------------------------------------------
062900 P228-LEGGI-STORICO3.
063000*-----------------------------------------------------------------
063100     READ STORICO3 INTO FD-REG-ORDINE-3
063200         AT END
063300             MOVE "10"            TO WS-FS-STORICO3
063400         NOT AT END
063500             IF FD-ORD3-CODICE NOT = SPACES
063600                 ADD 1                    TO WS-STO-COUNT
063700                 SET WS-STO-IDX           TO WS-STO-COUNT
063800                 MOVE FD-ORD3-MARCA   TO WS-STO-MARCA
063900                                         (WS-STO-IDX)
064000                 MOVE FD-ORD3-CATEGORIA TO WS-STO-CATEGORIA
064100                                         (WS-STO-IDX)
064200                 MOVE FD-ORD3-CODICE  TO WS-STO-CODICE
064300                                         (WS-STO-IDX)
064400                 MOVE FD-ORD3-DESCRIZIONE
064500                                      TO WS-STO-DESCRIZIONE
064600                                         (WS-STO-IDX)
064700                 MOVE FD-ORD3-QTY     TO WS-STO-QTY
064800                                         (WS-STO-IDX)
064900                 MOVE FD-ORD3-PREZZO-UNIT
065000                                      TO WS-STO-PREZZO-UNIT
065100                                         (WS-STO-IDX)
065200             END-IF
065300     END-READ.
065400*
065500 P228-FIM.
065600*    EXIT
065700*-----------------------------------------------------------------
065800 P223-CARICA-STORICO4.
065900*    RICH.1340
066000*-----------------------------------------------------------------
066100     PERFORM P229-LEGGI-STORICO4 THRU P229-FIM
066200             UNTIL WS-FS-STORICO4 = "10".
066300*
066400 P223-FIM.
066500*    EXIT
066600*-----------------------------------------------------------------
066700 P229-LEGGI-STORICO4.
066800*-----------------------------------------------------------------
066900     READ STORICO4 INTO FD-REG-ORDINE-4
067000         AT END
067100             MOVE "10"            TO WS-FS-STORICO4
067200         NOT AT END
067300             IF FD-ORD4-CODICE NOT = SPACES
067400                 ADD 1                    TO WS-STO-COUNT
067500                 SET WS-STO-IDX           TO WS-STO-COUNT
067600                 MOVE FD-ORD4-MARCA   TO WS-STO-MARCA
067700                                         (WS-STO-IDX)
067800                 MOVE FD-ORD4-CATEGORIA TO WS-STO-CATEGORIA
067900                                         (WS-STO-IDX)
068000                 MOVE FD-ORD4-CODICE  TO WS-STO-CODICE
068100                                         (WS-STO-IDX)
068200                 MOVE FD-ORD4-DESCRIZIONE
068300                                      TO WS-STO-DESCRIZIONE
068400                                         (WS-STO-IDX)
068500                 MOVE FD-ORD4-QTY     TO WS-STO-QTY
068600                                         (WS-STO-IDX)
068700                 MOVE FD-ORD4-PREZZO-UNIT
068800                                      TO WS-STO-PREZZO-UNIT
068900                                         (WS-STO-IDX)
069000             END-IF
069100     END-READ.
069200*
069300 P229-FIM.
069400*    EXIT
069500*-----------------------------------------------------------------
069600 P230-CARICA-UPSELL.
069700*    ORDINE CORRENTE DEL CLIENTE SELEZIONATO
069800*-----------------------------------------------------------------
069900     MOVE ZERO                       TO WS-UPS-COUNT.
070000*
070100     PERFORM P231-LEGGI-UPSELL THRU P231-FIM
070200             UNTIL WS-FS-UPSELL = "10".
070300*
070400 P230-FIM.
070500*    EXIT
070600*-----------------------------------------------------------------
070700 P231-LEGGI-UPSELL.
070800*-----------------------------------------------------------------
070900     READ UPSELL INTO FD-REG-ORDINE-U
071000         AT END
071100             MOVE "10"            TO WS-FS-UPSELL
071200         NOT AT END
071300             IF FD-ORDU-CODICE NOT = SPACES
071400                 ADD 1                    TO WS-UPS-COUNT
071500                 SET WS-UPS-IDX           TO WS-UPS-COUNT
071600                 MOVE FD-ORDU-MARCA   TO WS-UPS-MARCA
071700                                         (WS-UPS-IDX)
071800                 MOVE FD-ORDU-CATEGORIA TO WS-UPS-CATEGORIA
071900                                         (WS-UPS-IDX)
072000                 MOVE FD-ORDU-CODICE  TO WS-UPS-CODICE
072100                                         (WS-UPS-IDX)
072200                 MOVE FD-ORDU-DESCRIZIONE
072300                                      TO WS-UPS-DESCRIZIONE
072400                                         (WS-UPS-IDX)
072500                 MOVE FD-ORDU-QTY     TO WS-UPS-QTY
072600                                         (WS-UPS-IDX)
072700                 MOVE FD-ORDU-PREZZO-UNIT
072800                                      TO WS-UPS-PREZZO-UNIT
072900                                         (WS-UPS-IDX)
073000             END-IF
073100     END-READ.
073200*
073300 P231-FIM.
073400*    EXIT
073500*-----------------------------------------------------------------
073600 P240-CARICA-SCONTI.
073700*-----------------------------------------------------------------
073800     MOVE ZERO                       TO WS-SC-COUNT.
073900*
074000     PERFORM P241-LEGGI-SCONTI THRU P241-FIM
074100             UNTIL WS-FS-SCONTI = "10".
074200*
074300 P240-FIM.
074400*    EXIT
074500*-----------------------------------------------------------------
074600 P241-LEGGI-SCONTI.
074700*-----------------------------------------------------------------
074800     READ SCONTI
074900         AT END
075000             MOVE "10"            TO WS-FS-SCONTI
075100         NOT AT END
075200             ADD 1                        TO WS-SC-COUNT
075300             SET WS-SC-IDX                TO WS-SC-COUNT
075400             MOVE FD-SC-MACRO         TO WS-SC-MACRO
075500                                          (WS-SC-IDX)
075600             MOVE FD-SC-LISTINO-KEY   TO WS-SC-LISTINO-KEY
075700                                          (WS-SC-IDX)
075800             MOVE FD-SC-RIC           TO WS-SC-RIC
075900                                          (WS-SC-IDX)
076000     END-READ.
076100*
076200 P241-FIM.
076300*    EXIT
076400*-----------------------------------------------------------------
076500 P250-CARICA-CATMAP.
076600*-----------------------------------------------------------------
076700     MOVE ZERO                       TO WS-CM-COUNT.
076800*
076900     PERFORM P251-LEGGI-CATMAP THRU P251-FIM
077000             UNTIL WS-FS-CATMAP = "10".
077100*
077200 P250-FIM.
077300*    EXIT
077400*-----------------------------------------------------------------
077500 P251-LEGGI-CATMAP.
077600*-----------------------------------------------------------------
077700     READ CATMAP
077800         AT END
077900             MOVE "10"            TO WS-FS-CATMAP
078000         NOT AT END
078100             ADD 1                        TO WS-CM-COUNT
078200             SET WS-CM-IDX                TO WS-CM-COUNT
078300             MOVE FD-CM-MACRO         TO WS-CM-MACRO
078400                                          (WS-CM-IDX)
078500             MOVE FD-CM-PATTERN       TO WS-CM-PATTERN
078600                                          (WS-CM-IDX)
078700     END-READ.
078800*
078900 P251-FIM.
079000*    EXIT
079100*-----------------------------------------------------------------
079200 P260-CARICA-PARAMOVR.
079300*    UNA RIGA TIPO "P" (PARAMETRI, UNA SOLA VOLTA) SEGUITA DA
079400*    ZERO O PIU' RIGHE TIPO "O" (OVERRIDE DI RIGA)
079500*-----------------------------------------------------------------
079600     MOVE ZERO                       TO WS-OVR-COUNT.
079700*
079800     PERFORM P261-LEGGI-PARAMOVR THRU P261-FIM
079900             UNTIL WS-FS-PARAMOVR = "10".
080000*
080100 P260-FIM.
080200*    EXIT
080300*-----------------------------------------------------------------
080400 P261-LEGGI-PARAMOVR.
080500*-----------------------------------------------------------------
080600     READ PARAMOVR
080700         AT END
080800             MOVE "10"            TO WS-FS-PARAMOVR
080900         NOT AT END
081000             EVALUATE TRUE
081100                 WHEN FD-PO-E-PARAMETRO
081200                     PERFORM P265-MEMORIZZA-PARAMETRI
081300                             THRU P265-FIM
081400                 WHEN FD-PO-E-OVERRIDE
081500                     PERFORM P266-MEMORIZZA-OVERRIDE
081600                             THRU P266-FIM
081700                 WHEN OTHER
081800                     CONTINUE
081900             END-EVALUATE
082000     END-READ.
082100*
082200 P261-FIM.
082300*    EXIT
082400*-----------------------------------------------------------------
082500 P265-MEMORIZZA-PARAMETRI.
082600*-----------------------------------------------------------------
082700     MOVE FD-PO-CLIENT-ID           TO WS-PRM-CLIENT-ID.
082800     MOVE FD-PO-CAUSALE             TO WS-PRM-CAUSALE.
082900     MOVE FD-PO-AGGRESSIVITY        TO WS-PRM-AGGRESSIVITY.
083000     MOVE FD-PO-AGGR-MODE           TO WS-PRM-AGGR-MODE.
083100     MOVE FD-PO-MAX-DISCOUNT-PCT    TO WS-PRM-MAX-DISCOUNT-PCT.
083200     MOVE FD-PO-BUFFER-RIC          TO WS-PRM-BUFFER-RIC.
083300     MOVE FD-PO-ROUNDING-PRESENTE   TO WS-PRM-ROUNDING-PRESENTE.
083400     MOVE FD-PO-ROUNDING            TO WS-PRM-ROUNDING.
083500*
083600 P265-FIM.
083700*    EXIT
083800*-----------------------------------------------------------------
083900 P266-MEMORIZZA-OVERRIDE.
084000*-----------------------------------------------------------------
084100     ADD 1                            TO WS-OVR-COUNT.
084200     SET WS-OVR-IDX                   TO WS-OVR-COUNT.
084300     MOVE FD-PO-OVR-CODICE       TO WS-OVR-CODICE (WS-OVR-IDX).
084400     MOVE FD-PO-OVR-QTY-PRES     TO WS-OVR-QTY-PRESENTE
084500                                     (WS-OVR-IDX).
084600     MOVE FD-PO-OVR-QTY          TO WS-OVR-QTY (WS-OVR-IDX).
084700     MOVE FD-PO-OVR-DISC-PRES    TO WS-OVR-DISC-PRESENTE
084800                                     (WS-OVR-IDX).
084900     MOVE FD-PO-OVR-DISC         TO WS-OVR-DISC (WS-OVR-IDX).
085000     MOVE FD-PO-OVR-PREZZO-PRES  TO WS-OVR-PREZZO-PRESENTE
085100                                     (WS-OVR-IDX).
085200     MOVE FD-PO-OVR-PREZZO       TO WS-OVR-PREZZO (WS-OVR-IDX).
085300*
085400 P266-FIM.
085500*    EXIT
085600*-----------------------------------------------------------------
085700 P270-RISOLVI-LISTINO.
085800*    TROVA IL CLIENTE SELEZIONATO E RISOLVE LA SUA CHIAVE LISTINO
085900*-----------------------------------------------------------------
086000     SET WS-SEL-CLIENTE-NON-TROVATO   TO TRUE.
086100     SET WS-CLI-IDX                   TO 1.
086200*
086300     IF WS-CLI-COUNT > ZERO
086400         SEARCH WS-CLI-ENTRY
086500             VARYING WS-CLI-IDX
086600             AT END
086700                 CONTINUE
086800             WHEN WS-CLI-ID (WS-CLI-IDX) = WS-PRM-CLIENT-ID
086900                 SET WS-SEL-CLIENTE-TROVATO    TO TRUE
087000                 MOVE WS-CLI-ID (WS-CLI-IDX)  TO WS-SEL-ID
087100                 MOVE WS-CLI-RAGIONE-SOCIALE (WS-CLI-IDX)
087200                                              TO WS-SEL-RAGIONE-SOCIALE
087300                 MOVE WS-CLI-LISTINO (WS-CLI-IDX)
087400                                              TO WS-SEL-LISTINO
087500         END-SEARCH
087600     END-IF.
087700*
087800     IF WS-SEL-CLIENTE-NON-TROVATO
087900         DISPLAY "UPSP0000 - CLIENTE NON TROVATO: "
088000                 WS-PRM-CLIENT-ID
088100         PERFORM P900-FIM
088200     END-IF.
088300*
088400     PERFORM P275-MAPPA-CHIAVE-LISTINO THRU P275-FIM.
088500*
088600 P270-FIM.
088700*    EXIT
088800*-----------------------------------------------------------------
088900 P275-MAPPA-CHIAVE-LISTINO.
089000*    "LISTINO RI+10%" -> RIV+10 / "LISTINO RI" -> RIV /
089100*    "LISTINO DI" -> DIST / QUALSIASI ALTRO -> RIV (DEFAULT)
089200*-----------------------------------------------------------------
089300     EVALUATE WS-SEL-LISTINO
089400         WHEN "LISTINO RI+10%"
089500             MOVE "RIV+10  "         TO WS-SEL-LISTINO-KEY
089600         WHEN "LISTINO RI"
089700             MOVE "RIV     "         TO WS-SEL-LISTINO-KEY
089800         WHEN "LISTINO DI"
089900             MOVE "DIST    "         TO WS-SEL-LISTINO-KEY
090000         WHEN OTHER
090100             MOVE "RIV     "         TO WS-SEL-LISTINO-KEY
090200     END-EVALUATE.
090300*
090400 P275-FIM.
090500*    EXIT
090600*-----------------------------------------------------------------
090700 P280-CHIAMA-MOTORE.
090800*-----------------------------------------------------------------
090900     MOVE ZERO                       TO WS-SUG-COUNT.
091000     SET WS-MOT-NON-VALIDA           TO TRUE.
091100*
091200     CALL "UPSP0300" USING
091300             WS-SEL-ID
091400             WS-SEL-RAGIONE-SOCIALE
091500             WS-SEL-LISTINO
091600             WS-SEL-LISTINO-KEY
091700             WS-REG-PARAMETRI
091800             WS-NOME-FILE-ORDINE
091900             WS-TAB-STOCK        WS-STK-COUNT
092000             WS-TAB-STORICO      WS-STO-COUNT
092100             WS-TAB-UPSELL       WS-UPS-COUNT
092200             WS-TAB-SCONTI       WS-SC-COUNT
092300             WS-TAB-CATMAP       WS-CM-COUNT
092400             WS-TAB-OVERRIDE     WS-OVR-COUNT
092500             WS-TAB-SUGGESTION   WS-SUG-COUNT
092600             WS-RISULTATO-MOTORE.
092700*
092800 P280-FIM.
092900*    EXIT
093000*-----------------------------------------------------------------
093100 P290-SCRIVI-OUTPUT.
093200*    RICH.1188 - NIENTE ESPORTAZIONE SE LA VALIDAZIONE MARGINE
093300*    FALLISCE O NON CI SONO RIGHE DA PROPORRE
093400*-----------------------------------------------------------------
093500     IF WS-MOT-VALIDA
093600        AND WS-SUG-COUNT > ZERO
093700         CALL "UPSP0410" USING
093800                 WS-SEL-ID  WS-SEL-RAGIONE-SOCIALE  WS-SEL-LISTINO
093900                 WS-NOME-FILE-ORDINE
094000                 WS-TAB-SUGGESTION  WS-SUG-COUNT
094100         CALL "UPSP0510" USING
094200                 WS-SEL-ID  WS-SEL-RAGIONE-SOCIALE  WS-SEL-LISTINO
094300                 WS-NOME-FILE-ORDINE  WS-PRM-CAUSALE
094400                 WS-TAB-SUGGESTION  WS-SUG-COUNT
094500     END-IF.
094600*
094700 P290-FIM.
094800*    EXIT
094900*-----------------------------------------------------------------
095000 P900-FIM.
095100*-----------------------------------------------------------------
095200     CLOSE CLIENTI STOCK STORICO1 STORICO2 STORICO3 STORICO4
095300           UPSELL SCONTI CATMAP PARAMOVR.
095400     GOBACK.
095500*-----------------------------------------------------------------
095600 END PROGRAM UPSP0000.
095700
