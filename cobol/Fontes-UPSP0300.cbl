000100******************************************************************
000200* Author: M. T. OSTROWSKI
000300* Date: 30/09/1992
000400* Purpose: MOTORE DI SELEZIONE PROPOSTE DI UPSELLING
000500* Alterazioni: 30/09/1992 - MTO                                   MTO92   
000600*              PRIMA VERSIONE PRODUZIONE - TRE PASSATE (COLORE,
000700*              MAGAZZINO ORDINE CORRENTE, STORICO)
000800*              14/02/1995 - MTO                                   MTO95   
000900*              AGGIUNTI GLI OVERRIDE DI RIGA (QTY/SCONTO/PREZZO)
001000*              PROVENIENTI DAL FILE PARAMOVR (RICH.0512)
001100*              22/06/1994 - MTO                                   MTO94   
001200*              TABELLE SCONTI E CATMAP ORA CARICATE DA FILE
001300*              CONFIGURABILE INVECE CHE CABLATE (RICH.0447)
001400*              04/01/1999 - CJA                                   CJA99   
001500*              REVISIONE Y2K - I CAMPI DATA RESTANO TESTO LIBERO,
001600*              NESSUN IMPATTO
001700*              17/08/2003 - RSP                                   RSP03   
001800*              L'OVERRIDE DI PREZZO UNITARIO SOTTO IL PAVIMENTO
001900*              PRODUCE CLAMP "BELOW_MIN_PRICE" INVECE DI ESSERE
002000*              SILENZIOSAMENTE ACCETTATO (RICH.1188)
002100*              12/05/2001 - WHN                                   WHN01   
002200*              RIC.0980 - CATEGORIA NON RICONOSCIUTA ORA ABENDA
002300*              IL BATCH (PRIMA VENIVA SALTATA IN SILENZIO)
002400******************************************************************
002500*-----------------------------------------------------------------
002600 IDENTIFICATION DIVISION.
002700*-----------------------------------------------------------------
002800 PROGRAM-ID.    UPSP0300.
002900 AUTHOR.        M. T. OSTROWSKI.
003000 INSTALLATION.  MIDSTATE DATA PROCESSING CTR.
003100 DATE-WRITTEN.  30/09/1992.
003200 DATE-COMPILED.
003300 SECURITY.      INTERNO - USO ESCLUSIVO REPARTO VENDITE.
003400*-----------------------------------------------------------------
003500* UPSP0300 - RICEVE DA UPSP0000 LE TABELLE GIA' CARICATE E IL
003600* CLIENTE SELEZIONATO, SELEZIONA FINO A TRE ARTICOLI DI UPSELLING
003700* IN TRE PASSATE (ABBINAMENTO COLORE, MAGAZZINO SULL'ORDINE
003800* CORRENTE, STORICO ORDINI), NE CALCOLA IL PREZZO (UPSP0901-0905),
003900* SCRIVE LA TRACCIA DI CALCOLO E IL LOG ERRORI/AVVISI, E VALIDA
004000* IL PAVIMENTO DI MARGINE PRIMA DI RESTITUIRE LE RIGHE A UPSP0000.
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300*-----------------------------------------------------------------
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*-----------------------------------------------------------------
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100     SELECT TRACE        ASSIGN TO "TRACE"
005200             ORGANIZATION   IS LINE SEQUENTIAL
005300             ACCESS         IS SEQUENTIAL
005400             FILE STATUS    IS WS-FS-TRACE.
005500*
005600     SELECT ERRLOG       ASSIGN TO "ERRLOG"
005700             ORGANIZATION   IS LINE SEQUENTIAL
005800             ACCESS         IS SEQUENTIAL
005900             FILE STATUS    IS WS-FS-ERRLOG.
006000*-----------------------------------------------------------------
006100 DATA DIVISION.
006200*-----------------------------------------------------------------
006300 FILE SECTION.
006400*-----------------------------------------------------------------
006500 FD  TRACE.
006600 01  FD-REG-TRACE                    PIC X(450).
006700*
006800 FD  ERRLOG.
006900 01  FD-REG-ERRLOG                   PIC X(132).
007000*-----------------------------------------------------------------
007100 WORKING-STORAGE SECTION.
007200*-----------------------------------------------------------------
007300 01  WS-STATUS-FILE.
007400     05  WS-FS-TRACE                 PIC X(02).
007500     05  WS-FS-ERRLOG                PIC X(02).
007600 01  WS-STATUS-FILE-TAB REDEFINES WS-STATUS-FILE
007700                                  OCCURS 2 TIMES
007800                                  PIC X(02).
007900*
008000 01  WS-LINEA-TRACE                  PIC X(450).
008100 01  WS-LINEA-TRACE-TAB REDEFINES WS-LINEA-TRACE
008200                                  OCCURS 450 TIMES
008300                                  PIC X(01).
008400*
008500 01  WS-LINEA-ERRLOG                 PIC X(132).
008600*
008700 01  WS-EDIT-AREA.
008800     05  WS-ED-IMPORTO               PIC ---,---,--9.9999.
008900     05  WS-ED-PERCENTO              PIC ---9.99.
009000     05  WS-ED-QTY                   PIC ----9.99.
009100     05  WS-ED-CONTATORE             PIC ----9.
009200*
009300*    SCRATCH DI CHIAMATA A UPSP0901 - NORMALIZZATORE TESTO
009400*
009500 77  WS-NORM-CALL-AREA.
009600     02  WS-NORM-INPUT                PIC X(40).
009700     02  WS-NORM-OUTPUT                PIC X(40).
009800*
009900 77  WS-OCC                          PIC S9(4) COMP.
010000*
010100*    SCRATCH DI CHIAMATA A UPSP0902 - MAPPATURA CATEGORIA
010200*
010300 01  WS-CALL-CATEGORIA.
010400     05  WS-CGR-RAW                  PIC X(30).
010500     05  WS-CGR-MACRO                PIC X(20).
010600     05  WS-CGR-RETURN-CODE          PIC 9(01).
010700         88  WS-CGR-MAPPATA               VALUE 0.
010800         88  WS-CGR-SCONOSCIUTA           VALUE 1.
010900     05  WS-CGR-COUNT                PIC S9(4) COMP.
011000     05  WS-CGR-TAB OCCURS 100 TIMES.
011100         10  WS-CGR-TAB-MACRO        PIC X(20).
011200         10  WS-CGR-TAB-PATTERN      PIC X(30).
011300*
011400*    SCRATCH DI CHIAMATA A UPSP0903 - RICARICO MINIMO
011500*
011600 01  WS-CALL-MARKUP.
011700     05  WS-MKR-MACRO                PIC X(20).
011800     05  WS-MKR-KEY                  PIC X(08).
011900     05  WS-MKR-RIC                  PIC S9(3)V99.
012000     05  WS-MKR-COUNT                PIC S9(4) COMP.
012100     05  WS-MKR-TAB OCCURS 100 TIMES.
012200         10  WS-MKR-TAB-MACRO        PIC X(20).
012300         10  WS-MKR-TAB-KEY          PIC X(08).
012400         10  WS-MKR-TAB-RIC          PIC S9(3)V99.
012500*
012600*    SCRATCH DI CHIAMATA A UPSP0904 - DISPONIBILITA'
012700*
012800 01  WS-CALL-DISPONIBILITA.
012900     05  WS-DPN-CAUSALE              PIC X(12).
013000     05  WS-DPN-DISP                 PIC S9(7)V99.
013100     05  WS-DPN-DISP-ARRIVO          PIC S9(7)V99.
013200     05  WS-DPN-DATA-ARRIVO          PIC X(10).
013300     05  WS-DPN-DISPONIBILE          PIC X(01).
013400         88  WS-DPN-E-DISPONIBILE        VALUE "S".
013500         88  WS-DPN-NON-DISPONIBILE      VALUE "N".
013600     05  WS-DPN-DATA-OUT             PIC X(10).
013700*
013800*    SCRATCH DI CHIAMATA A UPSP0905 - MOTORE DI CALCOLO PREZZO
013900*
014000 01  WS-CALL-PREZZO.
014100     05  WS-PZC-LISTINO-VALUE        PIC S9(7)V99.
014200     05  WS-PZC-RIC-RICHIESTO        PIC S9(3)V99.
014300     05  WS-PZC-BUFFER-RIC           PIC S9(3)V99.
014400     05  WS-PZC-AGGRESSIVITY         PIC S9(3)V99.
014500     05  WS-PZC-MAX-DISCOUNT         PIC S9(3)V99.
014600     05  WS-PZC-MODE                 PIC X(24).
014700     05  WS-PZC-ROUNDING-STEP        PIC S9(1)V9(4).
014800     05  WS-PZC-ROUNDING-PRESENTE    PIC X(01).
014900         88  WS-PZC-CON-STEP             VALUE "S".
015000         88  WS-PZC-SENZA-STEP           VALUE "N".
015100     05  WS-PZC-DISCOUNT-OVR-P       PIC X(01).
015200         88  WS-PZC-CON-SCONTO-OVR       VALUE "S".
015300         88  WS-PZC-SENZA-SCONTO-OVR     VALUE "N".
015400     05  WS-PZC-DISCOUNT-OVR-V       PIC S9(3)V99.
015500     05  WS-PZC-FINAL-PRICE          PIC S9(7)V9(4).
015600     05  WS-PZC-FINAL-RIC-PCT        PIC S9(3)V99.
015700     05  WS-PZC-APPLIED-DISC-PCT     PIC S9(3)V99.
015800     05  WS-PZC-BASELINE-PRICE       PIC S9(7)V9(4).
015900     05  WS-PZC-CLAMP-REASON         PIC X(16).
016000     05  WS-PZC-FLOOR-PRICE          PIC S9(7)V9(4).
016100 01  WS-CALL-PREZZO-R REDEFINES WS-CALL-PREZZO.
016200     05  FILLER                      PIC X(124).
016300*
016400*    RIGA CANDIDATA IN CORSO DI VALUTAZIONE IN ADD-SUGGESTION
016500*
016600 01  WS-CANDIDATO.
016700     05  WS-CAND-CODICE              PIC X(15).
016800     05  WS-CAND-QTY-BASE            PIC S9(5)V99.
016900     05  WS-CAND-REASON              PIC X(24).
017000*
017100*    INDICI E FLAG DI RICERCA IN TABELLA
017200*
017300 01  WS-INDICI-RICERCA.
017400     05  WS-STK-IDX-TROVATO          PIC S9(4) COMP.
017500     05  WS-OVR-IDX-TROVATO          PIC S9(4) COMP.
017600     05  WS-J                        PIC S9(4) COMP.
017700     05  WS-K                        PIC S9(4) COMP.
017800*
017900 77  WS-TROVATO-STOCK                PIC X(01).
018000     88  WS-STOCK-TROVATO                VALUE "S".
018100     88  WS-STOCK-NON-TROVATO            VALUE "N".
018200*
018300 77  WS-TROVATO-OVERRIDE              PIC X(01).
018400     88  WS-OVERRIDE-TROVATO              VALUE "S".
018500     88  WS-OVERRIDE-NON-TROVATO          VALUE "N".
018600*
018700 77  WS-TROVATO-DUPLICATO             PIC X(01).
018800     88  WS-CODICE-GIA-PRESENTE           VALUE "S".
018900     88  WS-CODICE-NON-PRESENTE           VALUE "N".
019000*
019100 77  WS-TROVATO-NERO                  PIC X(01).
019200     88  WS-NERO-TROVATO                  VALUE "S".
019300     88  WS-NERO-NON-TROVATO               VALUE "N".
019400*
019500 77  WS-TROVATO-IN-ORDINE              PIC X(01).
019600     88  WS-PRESENTE-IN-ORDINE              VALUE "S".
019700     88  WS-ASSENTE-DA-ORDINE                VALUE "N".
019800*
019900 77  WS-CONTIENE-COLORE               PIC X(01).
020000     88  WS-E-COLORE                     VALUE "S".
020100     88  WS-NON-E-COLORE                 VALUE "N".
020200*
020300*    VALORI DI SUPPORTO PER IL CALCOLO DI RIGA
020400*
020500 01  WS-VALORI-RIGA.
020600     05  WS-LISTINO-VALORE           PIC S9(7)V99.
020700     05  WS-QTY-RISOLTA              PIC S9(5)V99.
020800     05  WS-TOTALE-RIGA              PIC S9(9)V99.
020900*
021000 01  WS-ARROTONDA-TOTALE.
021100     05  WS-AT-QUOZIENTE             PIC S9(11)  COMP.
021200     05  WS-AT-CENTESIMI             PIC S9(11)V99.
021300     05  WS-AT-RESTO                 PIC S9(9)V99.
021400*
021500 01  WS-COUNT-OCCORRENZE-STORICO      PIC S9(4) COMP.
021600*
021700 77  WS-VALIDAZIONE-KO                PIC X(01).
021800     88  WS-CI-SONO-ERRORI                VALUE "S".
021900     88  WS-NON-CI-SONO-ERRORI            VALUE "N".
022000*
022100 77  WS-I                              PIC S9(4) COMP.
022200 77  WS-N                              PIC S9(4) COMP.
022300*-----------------------------------------------------------------
022400 LINKAGE SECTION.
022500*-----------------------------------------------------------------
022600 01  LK-SEL-ID                       PIC X(10).
022700 01  LK-SEL-RAGIONE-SOCIALE          PIC X(40).
022800 01  LK-SEL-LISTINO                  PIC X(15).
022900 01  LK-SEL-LISTINO-KEY              PIC X(08).
023000*
023100 01  LK-REG-PARAMETRI.
023200     05  LK-PRM-CLIENT-ID            PIC X(10).
023300     05  LK-PRM-CAUSALE              PIC X(12).
023400     05  LK-PRM-AGGRESSIVITY         PIC S9(3)V99.
023500     05  LK-PRM-AGGR-MODE            PIC X(24).
023600     05  LK-PRM-MAX-DISCOUNT-PCT     PIC S9(3)V99.
023700     05  LK-PRM-BUFFER-RIC           PIC S9(3)V99.
023800     05  LK-PRM-ROUNDING-PRESENTE    PIC X(01).
023900         88  LK-PRM-CON-ROUNDING         VALUE "S".
024000         88  LK-PRM-SENZA-ROUNDING       VALUE "N".
024100     05  LK-PRM-ROUNDING             PIC S9(1)V9(4).
024200*
024300 01  LK-NOME-FILE-ORDINE              PIC X(20).
024400*
024500 01  LK-TAB-STOCK.
024600     05  LK-STK-ENTRY OCCURS 800 TIMES.
024700         10  LK-STK-CODICE           PIC X(15).
024800         10  LK-STK-CATEGORIA        PIC X(30).
024900         10  LK-STK-MARCA            PIC X(20).
025000         10  LK-STK-DESCRIZIONE      PIC X(40).
025100         10  LK-STK-DISP             PIC S9(7)V99.
025200         10  LK-STK-DISP-ARRIVO      PIC S9(7)V99.
025300         10  LK-STK-GIACENZA         PIC S9(7)V99.
025400         10  LK-STK-DATA-ARRIVO      PIC X(10).
025500         10  LK-STK-LISTINO-RI10     PIC S9(7)V99.
025600         10  LK-STK-LISTINO-RI       PIC S9(7)V99.
025700         10  LK-STK-LISTINO-DI       PIC S9(7)V99.
025800 01  LK-STK-COUNT                    PIC S9(4) COMP.
025900*
026000 01  LK-TAB-STORICO.
026100     05  LK-STO-ENTRY OCCURS 1500 TIMES.
026200         10  LK-STO-MARCA            PIC X(20).
026300         10  LK-STO-CATEGORIA        PIC X(30).
026400         10  LK-STO-CODICE           PIC X(15).
026500         10  LK-STO-DESCRIZIONE      PIC X(40).
026600         10  LK-STO-QTY              PIC S9(5)V99.
026700         10  LK-STO-PREZZO-UNIT      PIC S9(7)V99.
026800 01  LK-STO-COUNT                    PIC S9(4) COMP.
026900*
027000 01  LK-TAB-UPSELL.
027100     05  LK-UPS-ENTRY OCCURS 300 TIMES.
027200         10  LK-UPS-MARCA            PIC X(20).
027300         10  LK-UPS-CATEGORIA        PIC X(30).
027400         10  LK-UPS-CODICE           PIC X(15).
027500         10  LK-UPS-DESCRIZIONE      PIC X(40).
027600         10  LK-UPS-QTY              PIC S9(5)V99.
027700         10  LK-UPS-PREZZO-UNIT      PIC S9(7)V99.
027800 01  LK-UPS-COUNT                    PIC S9(4) COMP.
027900*
028000 01  LK-TAB-SCONTI.
028100     05  LK-SC-ENTRY OCCURS 100 TIMES.
028200         10  LK-SC-MACRO             PIC X(20).
028300         10  LK-SC-LISTINO-KEY       PIC X(08).
028400         10  LK-SC-RIC               PIC S9(3)V99.
028500 01  LK-SC-COUNT                     PIC S9(4) COMP.
028600*
028700 01  LK-TAB-CATMAP.
028800     05  LK-CM-ENTRY OCCURS 100 TIMES.
028900         10  LK-CM-MACRO             PIC X(20).
029000         10  LK-CM-PATTERN           PIC X(30).
029100 01  LK-CM-COUNT                     PIC S9(4) COMP.
029200*
029300 01  LK-TAB-OVERRIDE.
029400     05  LK-OVR-ENTRY OCCURS 300 TIMES.
029500         10  LK-OVR-CODICE           PIC X(15).
029600         10  LK-OVR-QTY-PRESENTE     PIC X(01).
029700         10  LK-OVR-QTY              PIC S9(5)V99.
029800         10  LK-OVR-DISC-PRESENTE    PIC X(01).
029900         10  LK-OVR-DISC             PIC S9(3)V99.
030000         10  LK-OVR-PREZZO-PRESENTE  PIC X(01).
030100         10  LK-OVR-PREZZO           PIC S9(7)V9(4).
030200 01  LK-OVR-COUNT                    PIC S9(4) COMP.
030300*
030400 01  LK-TAB-SUGGESTION.
030500     05  LK-SUG-ENTRY OCCURS 20 TIMES.
030600         10  LK-SUG-CODICE              PIC X(15).
030700         10  LK-SUG-DESCRIZIONE         PIC X(40).
030800         10  LK-SUG-QTY                 PIC S9(5)V99.
030900         10  LK-SUG-PREZZO-UNIT         PIC S9(7)V9(4).
031000         10  LK-SUG-LISTINO-VALUE       PIC S9(7)V99.
031100         10  LK-SUG-BASELINE-PRICE      PIC S9(7)V9(4).
031200         10  LK-SUG-APPLIED-DISC-PCT    PIC S9(3)V99.
031300         10  LK-SUG-FINAL-RIC-PCT       PIC S9(3)V99.
031400         10  LK-SUG-CLAMP-REASON        PIC X(16).
031500         10  LK-SUG-MIN-UNIT-PRICE      PIC S9(7)V9(4).
031600         10  LK-SUG-REQUIRED-RIC        PIC S9(3)V99.
031700         10  LK-SUG-TOTALE              PIC S9(9)V99.
031800         10  LK-SUG-DISP                PIC S9(7)V99.
031900         10  LK-SUG-DISPONIBILE-DAL     PIC X(10).
032000 01  LK-SUG-COUNT                    PIC S9(4) COMP.
032100*
032200 01  LK-RISULTATO-MOTORE             PIC X(01).
032300     88  LK-MOT-VALIDA                   VALUE "S".
032400     88  LK-MOT-NON-VALIDA               VALUE "N".
032500*-----------------------------------------------------------------
032600 PROCEDURE DIVISION USING
032700         LK-SEL-ID  LK-SEL-RAGIONE-SOCIALE  LK-SEL-LISTINO
032800         LK-SEL-LISTINO-KEY  LK-REG-PARAMETRI  LK-NOME-FILE-ORDINE
032900         LK-TAB-STOCK      LK-STK-COUNT
033000         LK-TAB-STORICO    LK-STO-COUNT
033100         LK-TAB-UPSELL     LK-UPS-COUNT
033200         LK-TAB-SCONTI     LK-SC-COUNT
033300         LK-TAB-CATMAP     LK-CM-COUNT
033400         LK-TAB-OVERRIDE   LK-OVR-COUNT
033500         LK-TAB-SUGGESTION LK-SUG-COUNT
033600         LK-RISULTATO-MOTORE.
033700*-----------------------------------------------------------------
033800 MAIN-PROCEDURE.
033900*
034000     PERFORM P100-INIZIALIZZA          THRU P100-FIM.
034100     PERFORM P300-PASSO-COLORE         THRU P300-FIM.
034200     PERFORM P400-PASSO-STOCK          THRU P400-FIM.
034300     PERFORM P500-PASSO-STORICO        THRU P500-FIM.
034400     PERFORM P700-TRONCA-SUGGESTION    THRU P700-FIM.
034500     PERFORM P800-VALIDA-MARGINE       THRU P800-FIM.
034600     PERFORM P999-FIM.
034700*-----------------------------------------------------------------
034800 P100-INIZIALIZZA.
034900*-----------------------------------------------------------------
035000     OPEN OUTPUT TRACE ERRLOG.
035100*
035200     SET WS-NON-CI-SONO-ERRORI       TO TRUE.
035300     PERFORM P101-VERIFICA-STATO THRU P101-FIM
035400             VARYING WS-I FROM 1 BY 1
035500             UNTIL WS-I > 2.
035600*
035700     IF WS-CI-SONO-ERRORI
035800         DISPLAY "UPSP0300 - ERRORE APERTURA TRACE/ERRLOG"
035900         GOBACK
036000     END-IF.
036100*
036200     MOVE ZERO                       TO LK-SUG-COUNT.
036300     SET LK-MOT-VALIDA                TO TRUE.
036400*
036500     PERFORM P110-SCRIVI-TESTATA-TRACE THRU P110-FIM.
036600*
036700 P100-FIM.
036800*    EXIT
036900*-----------------------------------------------------------------
037000 P101-VERIFICA-STATO.
037100*-----------------------------------------------------------------
037200     IF WS-STATUS-FILE-TAB (WS-I) NOT = "00"
037300         SET WS-CI-SONO-ERRORI            TO TRUE
037400     END-IF.
037500*
037600 P101-FIM.
037700*    EXIT
037800*-----------------------------------------------------------------
037900 P110-SCRIVI-TESTATA-TRACE.
038000*-----------------------------------------------------------------
038100     MOVE SPACES                     TO WS-LINEA-TRACE.
038200     STRING
038300         "TESTATA| CLIENTE=" DELIMITED BY SIZE
038400         LK-SEL-ID           DELIMITED BY SIZE
038500         " "                 DELIMITED BY SIZE
038600         LK-SEL-RAGIONE-SOCIALE  DELIMITED BY SIZE
038700         " LISTINO="         DELIMITED BY SIZE
038800         LK-SEL-LISTINO      DELIMITED BY SIZE
038900         " CHIAVE="          DELIMITED BY SIZE
039000         LK-SEL-LISTINO-KEY  DELIMITED BY SIZE
039100         " CAUSALE="         DELIMITED BY SIZE
039200         LK-PRM-CAUSALE      DELIMITED BY SIZE
039300         " AGGRESSIVITY="    DELIMITED BY SIZE
039400         LK-PRM-AGGRESSIVITY DELIMITED BY SIZE
039500         " MODE="            DELIMITED BY SIZE
039600         LK-PRM-AGGR-MODE    DELIMITED BY SIZE
039700         " MAXDISC="         DELIMITED BY SIZE
039800         LK-PRM-MAX-DISCOUNT-PCT  DELIMITED BY SIZE
039900         " BUFFER="          DELIMITED BY SIZE
040000         LK-PRM-BUFFER-RIC   DELIMITED BY SIZE
040010         " ROUNDING="        DELIMITED BY SIZE
040020         LK-PRM-ROUNDING     DELIMITED BY SIZE
040100         INTO WS-LINEA-TRACE
040200     END-STRING.
040300*
040400     WRITE FD-REG-TRACE               FROM WS-LINEA-TRACE.
040500*
040600 P110-FIM.
040700*    EXIT
040800*-----------------------------------------------------------------
040900 P300-PASSO-COLORE.
041000*    PASSATA 1 - PER OGNI RIGA DELL'ORDINE CORRENTE LA CUI DE-
041100*    SCRIZIONE NORMALIZZATA CONTIENE UN COLORE, CERCA NELLO
041200*    STORICO IL PRIMO ARTICOLO DELLA STESSA MARCA "NERO". NON
041300*    E' LIMITATA A TRE RIGHE (LA TRUNCATURA E' FINALE)
041400*-----------------------------------------------------------------
041500     IF LK-UPS-COUNT > ZERO
041600         PERFORM P310-VALUTA-RIGA-ORDINE THRU P310-FIM
041700                 VARYING WS-I FROM 1 BY 1
041800                 UNTIL WS-I > LK-UPS-COUNT
041900     END-IF.
042000*
042100 P300-FIM.
042200*    EXIT
042300*-----------------------------------------------------------------
042400 P310-VALUTA-RIGA-ORDINE.
042500*-----------------------------------------------------------------
042600     MOVE SPACES                     TO WS-NORM-INPUT.
042700     MOVE LK-UPS-DESCRIZIONE (WS-I)  TO WS-NORM-INPUT.
042800     CALL "UPSP0901"     USING       WS-NORM-CALL-AREA.
042900*
043000     SET WS-NON-E-COLORE             TO TRUE.
043100*
043200     MOVE ZERO                       TO WS-OCC.
043300     INSPECT WS-NORM-OUTPUT TALLYING WS-OCC FOR ALL "CYAN".
043400     IF WS-OCC > ZERO
043500         SET WS-E-COLORE              TO TRUE
043600     END-IF.
043700*
043800     MOVE ZERO                       TO WS-OCC.
043900     INSPECT WS-NORM-OUTPUT TALLYING WS-OCC FOR ALL "MAGENTA".
044000     IF WS-OCC > ZERO
044100         SET WS-E-COLORE              TO TRUE
044200     END-IF.
044300*
044400     MOVE ZERO                       TO WS-OCC.
044500     INSPECT WS-NORM-OUTPUT TALLYING WS-OCC FOR ALL "YELLOW".
044600     IF WS-OCC > ZERO
044700         SET WS-E-COLORE              TO TRUE
044800     END-IF.
044900*
045000     IF WS-E-COLORE
045100         PERFORM P320-CERCA-NERO-STORICO THRU P320-FIM
045200     END-IF.
045300*
045400 P310-FIM.
045500*    EXIT
045600*-----------------------------------------------------------------
045700 P320-CERCA-NERO-STORICO.
045800*    PRIMO ARTICOLO STORICO CON LA STESSA MARCA (CONFRONTO
045900*    ESATTO SUL CAMPO GREZZO) LA CUI DESCRIZIONE NORMALIZZATA
046000*    CONTIENE "NERO"
046100*-----------------------------------------------------------------
046200     SET WS-NERO-NON-TROVATO         TO TRUE.
046300*
046400     IF LK-STO-COUNT > ZERO
046500         PERFORM P321-VERIFICA-STORICO THRU P321-FIM
046600                 VARYING WS-J FROM 1 BY 1
046700                 UNTIL WS-J > LK-STO-COUNT
046800                    OR WS-NERO-TROVATO
046900     END-IF.
047000*
047100 P320-FIM.
047200*    EXIT
047300*-----------------------------------------------------------------
047400 P321-VERIFICA-STORICO.
047500*-----------------------------------------------------------------
047600     IF LK-STO-MARCA (WS-J) = LK-UPS-MARCA (WS-I)
047700         MOVE SPACES                  TO WS-NORM-INPUT
047800         MOVE LK-STO-DESCRIZIONE (WS-J) TO WS-NORM-INPUT
047900         CALL "UPSP0901"      USING   WS-NORM-CALL-AREA
048000         MOVE ZERO                    TO WS-OCC
048100         INSPECT WS-NORM-OUTPUT TALLYING WS-OCC FOR ALL "BLACK"
048200         IF WS-OCC > ZERO
048300             SET WS-NERO-TROVATO          TO TRUE
048400             MOVE LK-STO-CODICE (WS-J)    TO WS-CAND-CODICE
048500             MOVE LK-STO-QTY (WS-J)       TO WS-CAND-QTY-BASE
048600             MOVE "color_match_black"     TO WS-CAND-REASON
048700             PERFORM P600-ADD-SUGGESTION  THRU P600-FIM
048800         END-IF
048900     END-IF.
049000*
049100 P321-FIM.
049200*    EXIT
049300*-----------------------------------------------------------------
049400 P400-PASSO-STOCK.
049500*    PASSATA 2 - ARTICOLI DELL'ORDINE CORRENTE CHE SONO A
049600*    MAGAZZINO CON DISPONIBILE > QUANTITA' ORDINATA
049700*-----------------------------------------------------------------
049800     IF LK-UPS-COUNT > ZERO
049900         PERFORM P410-VALUTA-STOCK-CORRENTE THRU P410-FIM
050000                 VARYING WS-I FROM 1 BY 1
050100                 UNTIL WS-I > LK-UPS-COUNT
050200                    OR LK-SUG-COUNT >= 3
050300     END-IF.
050400*
050500 P400-FIM.
050600*    EXIT
050700*-----------------------------------------------------------------
050800 P410-VALUTA-STOCK-CORRENTE.
050900*-----------------------------------------------------------------
051000     PERFORM P900-CERCA-STOCK THRU P900-FIM.
051100*
051200     IF WS-STOCK-TROVATO
051300        AND LK-STK-DISP (WS-STK-IDX-TROVATO)
051400              > LK-UPS-QTY (WS-I)
051500         MOVE LK-UPS-CODICE (WS-I)    TO WS-CAND-CODICE
051600         MOVE LK-UPS-QTY (WS-I)       TO WS-CAND-QTY-BASE
051700         MOVE "current_stock_available" TO WS-CAND-REASON
051800         PERFORM P600-ADD-SUGGESTION  THRU P600-FIM
051900     END-IF.
052000*
052100 P410-FIM.
052200*    EXIT
052300*-----------------------------------------------------------------
052400 P500-PASSO-STORICO.
052500*    PASSATA 3 - STORICO ORDINI, IN ORDINE, SALTANDO I CODICI
052600*    GIA' PRESENTI NELL'ORDINE CORRENTE
052700*-----------------------------------------------------------------
052800     IF LK-SUG-COUNT < 3
052900        AND LK-STO-COUNT > ZERO
053000         PERFORM P510-VALUTA-STORICO THRU P510-FIM
053100                 VARYING WS-I FROM 1 BY 1
053200                 UNTIL WS-I > LK-STO-COUNT
053300                    OR LK-SUG-COUNT >= 3
053400     END-IF.
053500*
053600 P500-FIM.
053700*    EXIT
053800*-----------------------------------------------------------------
053900 P510-VALUTA-STORICO.
054000*-----------------------------------------------------------------
054100     SET WS-ASSENTE-DA-ORDINE        TO TRUE.
054200*
054300     IF LK-UPS-COUNT > ZERO
054400         PERFORM P520-VERIFICA-IN-ORDINE THRU P520-FIM
054500                 VARYING WS-J FROM 1 BY 1
054600                 UNTIL WS-J > LK-UPS-COUNT
054700                    OR WS-PRESENTE-IN-ORDINE
054800     END-IF.
054900*
055000     IF WS-ASSENTE-DA-ORDINE
055100         MOVE LK-STO-CODICE (WS-I)    TO WS-CAND-CODICE
055200         MOVE LK-STO-QTY (WS-I)       TO WS-CAND-QTY-BASE
055300         MOVE "historical_fallback"   TO WS-CAND-REASON
055400         PERFORM P600-ADD-SUGGESTION  THRU P600-FIM
055500     END-IF.
055600*
055700 P510-FIM.
055800*    EXIT
055900*-----------------------------------------------------------------
056000 P520-VERIFICA-IN-ORDINE.
056100*-----------------------------------------------------------------
056200     IF LK-UPS-CODICE (WS-J) = LK-STO-CODICE (WS-I)
056300         SET WS-PRESENTE-IN-ORDINE    TO TRUE
056400     END-IF.
056500*
056600 P520-FIM.
056700*    EXIT
056800*-----------------------------------------------------------------
056900 P600-ADD-SUGGESTION.
057000*    LOGICA COMUNE ALLE TRE PASSATE - SCARTA, VALIDA, CALCOLA IL
057100*    PREZZO E APPENDE LA RIGA DI PROPOSTA E LA RIGA DI TRACCIA
057200*-----------------------------------------------------------------
057300     PERFORM P610-VERIFICA-DUPLICATO THRU P610-FIM.
057400     IF WS-CODICE-GIA-PRESENTE
057500         GO TO P600-FIM
057600     END-IF.
057700*
057800     PERFORM P900-CERCA-STOCK THRU P900-FIM.
057900     IF WS-STOCK-NON-TROVATO
058000         GO TO P600-FIM
058100     END-IF.
058200*
058300     PERFORM P620-VERIFICA-DISPONIBILITA THRU P620-FIM.
058400     IF WS-DPN-NON-DISPONIBILE
058500         GO TO P600-FIM
058600     END-IF.
058700*
058800     PERFORM P630-MAPPA-CATEGORIA THRU P630-FIM.
058900*
059000     PERFORM P640-RICARICO-MINIMO THRU P640-FIM.
059100*
059200     PERFORM P650-SCEGLI-LISTINO THRU P650-FIM.
059300     IF WS-LISTINO-VALORE NOT > ZERO
059400         PERFORM P960-SCRIVI-AVVISO-LISTINO THRU P960-FIM
059500         GO TO P600-FIM
059600     END-IF.
059700*
059800     PERFORM P660-RISOLVI-QUANTITA THRU P660-FIM.
059900*
060000     PERFORM P670-CALCOLA-PREZZO THRU P670-FIM.
060100*
060200     PERFORM P680-APPLICA-OVERRIDE-PREZZO THRU P680-FIM.
060300*
060400     PERFORM P690-CALCOLA-TOTALE THRU P690-FIM.
060500*
060600     PERFORM P695-CONTA-OCCORRENZE-STORICO THRU P695-FIM.
060700*
060800     PERFORM P900-APPENDI-SUGGESTION THRU P900B-FIM.
060900     PERFORM P910-SCRIVI-TRACCIA THRU P910-FIM.
061000*
061100 P600-FIM.
061200*    EXIT
061300*-----------------------------------------------------------------
061400 P610-VERIFICA-DUPLICATO.
061500*-----------------------------------------------------------------
061600     SET WS-CODICE-NON-PRESENTE      TO TRUE.
061700*
061800     IF LK-SUG-COUNT > ZERO
061900         PERFORM P611-CONFRONTA-SUGGESTION THRU P611-FIM
062000                 VARYING WS-K FROM 1 BY 1
062100                 UNTIL WS-K > LK-SUG-COUNT
062200                    OR WS-CODICE-GIA-PRESENTE
062300     END-IF.
062400*
062500 P610-FIM.
062600*    EXIT
062700*-----------------------------------------------------------------
062800 P611-CONFRONTA-SUGGESTION.
062900*-----------------------------------------------------------------
063000     IF LK-SUG-CODICE (WS-K) = WS-CAND-CODICE
063100         SET WS-CODICE-GIA-PRESENTE       TO TRUE
063200     END-IF.
063300*
063400 P611-FIM.
063500*    EXIT
063600*-----------------------------------------------------------------
063700 P620-VERIFICA-DISPONIBILITA.
063800*-----------------------------------------------------------------
063900     MOVE LK-PRM-CAUSALE          TO WS-DPN-CAUSALE.
064000     MOVE LK-STK-DISP (WS-STK-IDX-TROVATO)
064100                                   TO WS-DPN-DISP.
064200     MOVE LK-STK-DISP-ARRIVO (WS-STK-IDX-TROVATO)
064300                                   TO WS-DPN-DISP-ARRIVO.
064400     MOVE LK-STK-DATA-ARRIVO (WS-STK-IDX-TROVATO)
064500                                   TO WS-DPN-DATA-ARRIVO.
064600*
064700     CALL "UPSP0904"     USING    WS-CALL-DISPONIBILITA.
064800*
064900 P620-FIM.
065000*    EXIT
065100*-----------------------------------------------------------------
065200 P630-MAPPA-CATEGORIA.
065300*    RIC.0980 - CATEGORIA SCONOSCIUTA ABENDA IL BATCH
065400*-----------------------------------------------------------------
065500     MOVE LK-STK-CATEGORIA (WS-STK-IDX-TROVATO)  TO WS-CGR-RAW.
065600     MOVE LK-CM-COUNT                            TO WS-CGR-COUNT.
065700     MOVE LK-TAB-CATMAP                          TO WS-CGR-TAB.
065800*
065900     CALL "UPSP0902"     USING     WS-CALL-CATEGORIA.
066000*
066100     IF WS-CGR-SCONOSCIUTA
066200         MOVE SPACES                  TO WS-LINEA-ERRLOG
066300         STRING
066400             "ERRORE| Categoria non riconosciuta: "
066500                                      DELIMITED BY SIZE
066600             LK-STK-CATEGORIA (WS-STK-IDX-TROVATO)
066700                                      DELIMITED BY SIZE
066800             INTO WS-LINEA-ERRLOG
066900         END-STRING
067000         WRITE FD-REG-ERRLOG          FROM WS-LINEA-ERRLOG
067100         DISPLAY "UPSP0300 - CATEGORIA NON RICONOSCIUTA: "
067200                 LK-STK-CATEGORIA (WS-STK-IDX-TROVATO)
067300         CLOSE TRACE ERRLOG
067400         STOP RUN
067500     END-IF.
067600*
067700 P630-FIM.
067800*    EXIT
067900*-----------------------------------------------------------------
068000 P640-RICARICO-MINIMO.
068100*-----------------------------------------------------------------
068200     MOVE WS-CGR-MACRO                TO WS-MKR-MACRO.
068300     MOVE LK-SEL-LISTINO-KEY           TO WS-MKR-KEY.
068400     MOVE LK-SC-COUNT                  TO WS-MKR-COUNT.
068500     MOVE LK-TAB-SCONTI                TO WS-MKR-TAB.
068600*
068700     CALL "UPSP0903"     USING        WS-CALL-MARKUP.
068800*
068900 P640-FIM.
069000*    EXIT
069100*-----------------------------------------------------------------
069200 P650-SCEGLI-LISTINO.
069300*-----------------------------------------------------------------
069400     EVALUATE LK-SEL-LISTINO-KEY
069500         WHEN "RIV+10  "
069600             MOVE LK-STK-LISTINO-RI10 (WS-STK-IDX-TROVATO)
069700                                       TO WS-LISTINO-VALORE
069800         WHEN "DIST    "
069900             MOVE LK-STK-LISTINO-DI (WS-STK-IDX-TROVATO)
070000                                       TO WS-LISTINO-VALORE
070100         WHEN OTHER
070200             MOVE LK-STK-LISTINO-RI (WS-STK-IDX-TROVATO)
070300                                       TO WS-LISTINO-VALORE
070400     END-EVALUATE.
070500*
070600 P650-FIM.
070700*    EXIT
070800*-----------------------------------------------------------------
070900 P660-RISOLVI-QUANTITA.
071000*-----------------------------------------------------------------
071100     PERFORM P960-CERCA-OVERRIDE THRU P960B-FIM.
071200*
071300     IF WS-OVERRIDE-TROVATO
071400        AND LK-OVR-QTY-PRESENTE (WS-OVR-IDX-TROVATO) = "S"
071500         MOVE LK-OVR-QTY (WS-OVR-IDX-TROVATO)
071600                                       TO WS-QTY-RISOLTA
071700     ELSE
071800         MOVE WS-CAND-QTY-BASE          TO WS-QTY-RISOLTA
071900     END-IF.
072000*
072100     IF WS-QTY-RISOLTA < 1
072200         MOVE 1                        TO WS-QTY-RISOLTA
072300     END-IF.
072400*
072500 P660-FIM.
072600*    EXIT
072700*-----------------------------------------------------------------
072800 P670-CALCOLA-PREZZO.
072900*-----------------------------------------------------------------
073000     MOVE WS-LISTINO-VALORE           TO WS-PZC-LISTINO-VALUE.
073100     MOVE WS-MKR-RIC                  TO WS-PZC-RIC-RICHIESTO.
073200     MOVE LK-PRM-BUFFER-RIC           TO WS-PZC-BUFFER-RIC.
073300     MOVE LK-PRM-AGGRESSIVITY         TO WS-PZC-AGGRESSIVITY.
073400     MOVE LK-PRM-MAX-DISCOUNT-PCT     TO WS-PZC-MAX-DISCOUNT.
073500     MOVE LK-PRM-AGGR-MODE            TO WS-PZC-MODE.
073600     MOVE LK-PRM-ROUNDING             TO WS-PZC-ROUNDING-STEP.
073700     MOVE LK-PRM-ROUNDING-PRESENTE    TO WS-PZC-ROUNDING-PRESENTE.
073800     MOVE SPACES                      TO WS-PZC-CLAMP-REASON.
073900*
074000     SET WS-PZC-SENZA-SCONTO-OVR      TO TRUE.
074100     MOVE ZERO                        TO WS-PZC-DISCOUNT-OVR-V.
074200     IF WS-OVERRIDE-TROVATO
074300        AND LK-OVR-DISC-PRESENTE (WS-OVR-IDX-TROVATO) = "S"
074400         SET WS-PZC-CON-SCONTO-OVR    TO TRUE
074500         MOVE LK-OVR-DISC (WS-OVR-IDX-TROVATO)
074600                                      TO WS-PZC-DISCOUNT-OVR-V
074700     END-IF.
074800*
074900     CALL "UPSP0905"     USING       WS-CALL-PREZZO.
075000*
075100 P670-FIM.
075200*    EXIT
075300*-----------------------------------------------------------------
075400 P680-APPLICA-OVERRIDE-PREZZO.
075500*    UN OVERRIDE DI PREZZO UNITARIO SOSTITUISCE IL PREZZO
075600*    CALCOLATO E RICALCOLA RIC%/SCONTO% - SE SOTTO IL PAVIMENTO
075700*    IL CLAMP DIVENTA "BELOW_MIN_PRICE" (RICH.1188)
075800*-----------------------------------------------------------------
075900     IF WS-OVERRIDE-TROVATO
076000        AND LK-OVR-PREZZO-PRESENTE (WS-OVR-IDX-TROVATO) = "S"
076100         MOVE LK-OVR-PREZZO (WS-OVR-IDX-TROVATO)
076200                                      TO WS-PZC-FINAL-PRICE
076300*
076400         IF WS-PZC-LISTINO-VALUE = ZERO
076500             MOVE ZERO                TO WS-PZC-FINAL-RIC-PCT
076600         ELSE
076700             COMPUTE WS-PZC-FINAL-RIC-PCT =
076800                 (WS-PZC-FINAL-PRICE / WS-PZC-LISTINO-VALUE - 1)
076900                     * 100
077000         END-IF
077100*
077200         IF WS-PZC-BASELINE-PRICE = ZERO
077300             MOVE ZERO                TO WS-PZC-APPLIED-DISC-PCT
077400         ELSE
077500             COMPUTE WS-PZC-APPLIED-DISC-PCT =
077600                 (WS-PZC-BASELINE-PRICE - WS-PZC-FINAL-PRICE)
077700                     / WS-PZC-BASELINE-PRICE * 100
077800         END-IF
077900*
078000         IF WS-PZC-FINAL-PRICE < WS-PZC-FLOOR-PRICE
078100             MOVE "BELOW_MIN_PRICE"   TO WS-PZC-CLAMP-REASON
078200         END-IF
078300     END-IF.
078400*
078500 P680-FIM.
078600*    EXIT
078700*-----------------------------------------------------------------
078800 P690-CALCOLA-TOTALE.
078900*    TOTALE DI RIGA ARROTONDATO PER ECCESSO A 2 DECIMALI
079000*-----------------------------------------------------------------
079100     COMPUTE WS-AT-CENTESIMI ROUNDED =
079200             WS-PZC-FINAL-PRICE * WS-QTY-RISOLTA * 100.
079300     COMPUTE WS-AT-QUOZIENTE = WS-AT-CENTESIMI.
079400     COMPUTE WS-AT-RESTO = WS-AT-CENTESIMI - WS-AT-QUOZIENTE.
079500*
079600     IF WS-AT-RESTO > ZERO
079700         ADD 1                        TO WS-AT-QUOZIENTE
079800     END-IF.
079900*
080000     COMPUTE WS-TOTALE-RIGA = WS-AT-QUOZIENTE / 100.
080100*
080200 P690-FIM.
080300*    EXIT
080400*-----------------------------------------------------------------
080500 P695-CONTA-OCCORRENZE-STORICO.
080600*-----------------------------------------------------------------
080700     MOVE ZERO                       TO WS-COUNT-OCCORRENZE-STORICO.
080800*
080900     IF LK-STO-COUNT > ZERO
081000         PERFORM P696-CONTA-UNA-OCCORRENZA THRU P696-FIM
081100                 VARYING WS-K FROM 1 BY 1
081200                 UNTIL WS-K > LK-STO-COUNT
081300     END-IF.
081400*
081500 P695-FIM.
081600*    EXIT
081700*-----------------------------------------------------------------
081800 P696-CONTA-UNA-OCCORRENZA.
081900*-----------------------------------------------------------------
082000     IF LK-STO-CODICE (WS-K) = WS-CAND-CODICE
082100         ADD 1                        TO WS-COUNT-OCCORRENZE-STORICO
082200     END-IF.
082300*
082400 P696-FIM.
082500*    EXIT
082600*-----------------------------------------------------------------
082700 P900-CERCA-STOCK.
082800*-----------------------------------------------------------------
082900     SET WS-STOCK-NON-TROVATO        TO TRUE.
083000     MOVE ZERO                       TO WS-STK-IDX-TROVATO.
083100*
083200     IF LK-STK-COUNT > ZERO
083300         PERFORM P901-CONFRONTA-STOCK THRU P901-FIM
083400                 VARYING WS-K FROM 1 BY 1
083500                 UNTIL WS-K > LK-STK-COUNT
083600                    OR WS-STOCK-TROVATO
083700     END-IF.
083800*
083900 P900-FIM.
084000*    EXIT
084100*-----------------------------------------------------------------
084200 P901-CONFRONTA-STOCK.
084300*-----------------------------------------------------------------
084400     IF LK-STK-CODICE (WS-K) = WS-CAND-CODICE
084500         SET WS-STOCK-TROVATO             TO TRUE
084600         MOVE WS-K                        TO WS-STK-IDX-TROVATO
084700     END-IF.
084800*
084900 P901-FIM.
085000*    EXIT
085100*-----------------------------------------------------------------
085200 P900-APPENDI-SUGGESTION.
085300*-----------------------------------------------------------------
085400     ADD 1                            TO LK-SUG-COUNT.
085500*
085600     MOVE WS-CAND-CODICE               TO LK-SUG-CODICE (LK-SUG-COUNT).
085700     MOVE LK-STK-DESCRIZIONE (WS-STK-IDX-TROVATO)
085800                                        TO LK-SUG-DESCRIZIONE
085900                                           (LK-SUG-COUNT).
086000     MOVE WS-QTY-RISOLTA                TO LK-SUG-QTY (LK-SUG-COUNT).
086100     MOVE WS-PZC-FINAL-PRICE            TO LK-SUG-PREZZO-UNIT
086200                                           (LK-SUG-COUNT).
086300     MOVE WS-LISTINO-VALORE             TO LK-SUG-LISTINO-VALUE
086400                                           (LK-SUG-COUNT).
086500     MOVE WS-PZC-BASELINE-PRICE         TO LK-SUG-BASELINE-PRICE
086600                                           (LK-SUG-COUNT).
086700     MOVE WS-PZC-APPLIED-DISC-PCT       TO LK-SUG-APPLIED-DISC-PCT
086800                                           (LK-SUG-COUNT).
086900     MOVE WS-PZC-FINAL-RIC-PCT          TO LK-SUG-FINAL-RIC-PCT
087000                                           (LK-SUG-COUNT).
087100     MOVE WS-PZC-CLAMP-REASON           TO LK-SUG-CLAMP-REASON
087200                                           (LK-SUG-COUNT).
087300     MOVE WS-PZC-FLOOR-PRICE            TO LK-SUG-MIN-UNIT-PRICE
087400                                           (LK-SUG-COUNT).
087500     MOVE WS-MKR-RIC                    TO LK-SUG-REQUIRED-RIC
087600                                           (LK-SUG-COUNT).
087700     MOVE WS-TOTALE-RIGA                TO LK-SUG-TOTALE
087800                                           (LK-SUG-COUNT).
087900     MOVE LK-STK-DISP (WS-STK-IDX-TROVATO)
088000                                        TO LK-SUG-DISP
088100                                           (LK-SUG-COUNT).
088200     MOVE WS-DPN-DATA-OUT                TO LK-SUG-DISPONIBILE-DAL
088300                                           (LK-SUG-COUNT).
088400*
088500 P900B-FIM.
088600*    EXIT
088700*-----------------------------------------------------------------
088800 P910-SCRIVI-TRACCIA.
088900*-----------------------------------------------------------------
089000     MOVE SPACES                     TO WS-LINEA-TRACE.
089100     STRING
089200         "RIGA| CODICE="        DELIMITED BY SIZE
089300         WS-CAND-CODICE          DELIMITED BY SIZE
089310         " GREZZA="              DELIMITED BY SIZE
089320         WS-CGR-RAW              DELIMITED BY SIZE
089400         " MACRO="               DELIMITED BY SIZE
089500         WS-CGR-MACRO             DELIMITED BY SIZE
089600         " MOTIVO="              DELIMITED BY SIZE
089700         WS-CAND-REASON           DELIMITED BY SIZE
089800         " DISPONIBILE="         DELIMITED BY SIZE
089900         WS-DPN-DISPONIBILE       DELIMITED BY SIZE
090000         " DAL="                 DELIMITED BY SIZE
090100         WS-DPN-DATA-OUT          DELIMITED BY SIZE
090200         " CHIAVE="              DELIMITED BY SIZE
090300         LK-SEL-LISTINO-KEY       DELIMITED BY SIZE
090400         " LISTINO="             DELIMITED BY SIZE
090500         WS-LISTINO-VALORE        DELIMITED BY SIZE
090600         " RICMIN="              DELIMITED BY SIZE
090700         WS-MKR-RIC               DELIMITED BY SIZE
090800         " BASE="                DELIMITED BY SIZE
090900         WS-PZC-BASELINE-PRICE    DELIMITED BY SIZE
091000         " PAVIMENTO="           DELIMITED BY SIZE
091100         WS-PZC-FLOOR-PRICE       DELIMITED BY SIZE
091110         " BUFFER="              DELIMITED BY SIZE
091120         WS-PZC-BUFFER-RIC        DELIMITED BY SIZE
091130         " AGGRESSIVITY="        DELIMITED BY SIZE
091140         WS-PZC-AGGRESSIVITY     DELIMITED BY SIZE
091150         " MODE="                DELIMITED BY SIZE
091160         WS-PZC-MODE             DELIMITED BY SIZE
091170         " MAXDISC="             DELIMITED BY SIZE
091180         WS-PZC-MAX-DISCOUNT     DELIMITED BY SIZE
091190         " OVERRIDE="            DELIMITED BY SIZE
091195         WS-TROVATO-OVERRIDE     DELIMITED BY SIZE
091200         " CLAMP="               DELIMITED BY SIZE
091300         WS-PZC-CLAMP-REASON      DELIMITED BY SIZE
091400         " FINALE="              DELIMITED BY SIZE
091500         WS-PZC-FINAL-PRICE       DELIMITED BY SIZE
091510         " SCONTOAPPL="          DELIMITED BY SIZE
091520         WS-PZC-APPLIED-DISC-PCT DELIMITED BY SIZE
091600         " RICFIN="              DELIMITED BY SIZE
091700         WS-PZC-FINAL-RIC-PCT     DELIMITED BY SIZE
091800         " QTY="                 DELIMITED BY SIZE
091900         WS-QTY-RISOLTA           DELIMITED BY SIZE
092000         " OCCSTOR="             DELIMITED BY SIZE
092100         WS-COUNT-OCCORRENZE-STORICO   DELIMITED BY SIZE
092200         INTO WS-LINEA-TRACE
092300     END-STRING.
092400*
092500     WRITE FD-REG-TRACE               FROM WS-LINEA-TRACE.
092600*
092700 P910-FIM.
092800*    EXIT
092900*-----------------------------------------------------------------
093000 P960-CERCA-OVERRIDE.
093100*-----------------------------------------------------------------
093200     SET WS-OVERRIDE-NON-TROVATO     TO TRUE.
093300     MOVE ZERO                       TO WS-OVR-IDX-TROVATO.
093400*
093500     IF LK-OVR-COUNT > ZERO
093600         PERFORM P961-CONFRONTA-OVERRIDE THRU P961-FIM
093700                 VARYING WS-K FROM 1 BY 1
093800                 UNTIL WS-K > LK-OVR-COUNT
093900                    OR WS-OVERRIDE-TROVATO
094000     END-IF.
094100*
094200 P960B-FIM.
094300*    EXIT
094400*-----------------------------------------------------------------
094500 P961-CONFRONTA-OVERRIDE.
094600*-----------------------------------------------------------------
094700     IF LK-OVR-CODICE (WS-K) = WS-CAND-CODICE
094800         SET WS-OVERRIDE-TROVATO          TO TRUE
094900         MOVE WS-K                        TO WS-OVR-IDX-TROVATO
095000     END-IF.
095100*
095200 P961-FIM.
095300*    EXIT
095400*-----------------------------------------------------------------
095500 P960-SCRIVI-AVVISO-LISTINO.
095600*-----------------------------------------------------------------
095700     MOVE SPACES                     TO WS-LINEA-ERRLOG.
095800     STRING
095900         "AVVISO| Listino mancante per " DELIMITED BY SIZE
096000         WS-CAND-CODICE                  DELIMITED BY SIZE
096100         INTO WS-LINEA-ERRLOG
096200     END-STRING.
096300*
096400     WRITE FD-REG-ERRLOG               FROM WS-LINEA-ERRLOG.
096500*
096600 P960-FIM.
096700*    EXIT
096800*-----------------------------------------------------------------
096900 P700-TRONCA-SUGGESTION.
097000*    L'OUTPUT E' SEMPRE TRONCATO ALLE PRIME TRE RIGHE PRODOTTE
097100*-----------------------------------------------------------------
097200     IF LK-SUG-COUNT > 3
097300         MOVE 3                        TO LK-SUG-COUNT
097400     END-IF.
097500*
097600 P700-FIM.
097700*    EXIT
097800*-----------------------------------------------------------------
097900 P800-VALIDA-MARGINE.
098000*    UNA RIGA FALLISCE QUANDO IL PREZZO FINALE E' SOTTO IL
098100*    PAVIMENTO DI MARGINE - RAGGIUNGIBILE SOLO VIA OVERRIDE
098200*-----------------------------------------------------------------
098300     SET WS-NON-CI-SONO-ERRORI       TO TRUE.
098400*
098500     IF LK-SUG-COUNT > ZERO
098600         PERFORM P810-VERIFICA-RIGA THRU P810-FIM
098700                 VARYING WS-K FROM 1 BY 1
098800                 UNTIL WS-K > LK-SUG-COUNT
098900     END-IF.
099000*
099100     IF WS-CI-SONO-ERRORI
099200         SET LK-MOT-NON-VALIDA        TO TRUE
099300     ELSE
099400         SET LK-MOT-VALIDA            TO TRUE
099500     END-IF.
099600*
099700     CLOSE TRACE ERRLOG.
099800*
099900 P800-FIM.
100000*    EXIT
100100*-----------------------------------------------------------------
100200 P810-VERIFICA-RIGA.
100300*-----------------------------------------------------------------
100400     IF LK-SUG-PREZZO-UNIT (WS-K) < LK-SUG-MIN-UNIT-PRICE (WS-K)
100500         SET WS-CI-SONO-ERRORI        TO TRUE
100600         MOVE SPACES                  TO WS-LINEA-ERRLOG
100700         STRING
100800             "ERRORE-VALIDAZIONE| CODICE="   DELIMITED BY SIZE
100900             LK-SUG-CODICE (WS-K)             DELIMITED BY SIZE
101000             " PAVIMENTO="                    DELIMITED BY SIZE
101100             LK-SUG-MIN-UNIT-PRICE (WS-K)     DELIMITED BY SIZE
101200             " FORNITO="                      DELIMITED BY SIZE
101300             LK-SUG-PREZZO-UNIT (WS-K)        DELIMITED BY SIZE
101400             " RICHIESTO="                    DELIMITED BY SIZE
101500             LK-SUG-REQUIRED-RIC (WS-K)       DELIMITED BY SIZE
101600             INTO WS-LINEA-ERRLOG
101700         END-STRING
101800         WRITE FD-REG-ERRLOG              FROM WS-LINEA-ERRLOG
101900     END-IF.
102000*
102100 P810-FIM.
102200*    EXIT
102300*-----------------------------------------------------------------
102400 P999-FIM.
102500*-----------------------------------------------------------------
102600     GOBACK.
102700*-----------------------------------------------------------------
102800 END PROGRAM UPSP0300.
