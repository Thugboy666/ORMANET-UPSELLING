000100******************************************************************
000200* Author: M. T. OSTROWSKI
000300* Date: 02/05/1989
000400* Purpose: VERIFICA DISPONIBILITA' ARTICOLO PER CAUSALE ORDINE
000500* Alterazioni: 30/09/1992 - MTO                                   MTO92   
000600*              PRIMA VERSIONE PRODUZIONE (SOLO DISPONIBILE/
000700*              IN ARRIVO)
000800*              14/02/1995 - MTO                                   MTO95   
000900*              AGGIUNTA CAUSALE "PROGRAMMATO" CON DATA DI
001000*              DISPONIBILITA' FUTURA (RICH.0512)
001100*              04/01/1999 - CJA                                   CJA99   
001200*              REVISIONE Y2K - LA DATA ARRIVO RESTA TESTO LIBERO
001300*              AAAA-MM-GG, NESSUNA ARITMETICA SULLE DATE QUI
001400******************************************************************
001500*-----------------------------------------------------------------
001600 IDENTIFICATION DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.    UPSP0904.
001900 AUTHOR.        M. T. OSTROWSKI.
002000 INSTALLATION.  MIDSTATE DATA PROCESSING CTR.
002100 DATE-WRITTEN.  02/05/1989.
002200 DATE-COMPILED.
002300 SECURITY.      INTERNO - USO ESCLUSIVO REPARTO VENDITE.
002400*-----------------------------------------------------------------
002500* UPSP0904 - STABILISCE SE UN ARTICOLO DI MAGAZZINO PUO' ESSERE
002600* PROPOSTO IN UPSELLING SOTTO LA CAUSALE D'ORDINE RICEVUTA.
002700*   PROGRAMMATO   - DISPONIBILE SE DISP > 0 (SENZA DATA), ALTRI-
002800*                   MENTI SE DISP-IN-ARRIVO > 0 E DATA-ARRIVO
002900*                   VALORIZZATA, DISPONIBILE DA QUELLA DATA
003000*   IN ARRIVO,
003100*   DISPONIBILE,
003200*   (QUALSIASI ALTRA) - DISPONIBILE SE E SOLO SE DISP > 0
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*-----------------------------------------------------------------
004000 DATA DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE SECTION.
004300*-----------------------------------------------------------------
004400 01  WS-CAUSALE-AREA.
004500     05  WS-CAUSALE               PIC X(12).
004600 01  WS-CAUSALE-TAB REDEFINES WS-CAUSALE-AREA
004700                                  OCCURS 12 TIMES
004800                                  PIC X(01).
004900*
005000 01  WS-DATA-ARRIVO-AREA.
005100     05  WS-DATA-ARRIVO           PIC X(10).
005200 01  WS-DATA-ARRIVO-R REDEFINES WS-DATA-ARRIVO-AREA.
005300     05  WS-DA-ANNO               PIC X(04).
005400     05  FILLER                   PIC X(01).
005500     05  WS-DA-MESE               PIC X(02).
005600     05  FILLER                   PIC X(01).
005700     05  WS-DA-GIORNO             PIC X(02).
005800*-----------------------------------------------------------------
005900 LINKAGE SECTION.
006000*-----------------------------------------------------------------
006100 01  LK-DISPONIBILITA.
006200     05  LK-DP-CAUSALE            PIC X(12).
006300     05  LK-DP-DISP               PIC S9(7)V99.
006400     05  LK-DP-DISP-ARRIVO        PIC S9(7)V99.
006500     05  LK-DP-DATA-ARRIVO        PIC X(10).
006600     05  LK-DP-DISPONIBILE        PIC X(01).
006700         88  LK-DP-E-DISPONIBILE      VALUE "S".
006800         88  LK-DP-NON-DISPONIBILE    VALUE "N".
006900     05  LK-DP-DATA-OUT           PIC X(10).
007000 01  LK-DISPONIBILITA-R REDEFINES LK-DISPONIBILITA.
007100     05  FILLER                   PIC X(51).
007200*-----------------------------------------------------------------
007300 PROCEDURE DIVISION USING LK-DISPONIBILITA.
007400*-----------------------------------------------------------------
007500 MAIN-PROCEDURE.
007600*
007700     MOVE LK-DP-CAUSALE           TO WS-CAUSALE.
007800     MOVE SPACES                  TO LK-DP-DATA-OUT.
007900     SET LK-DP-NON-DISPONIBILE    TO TRUE.
008000*
008100     EVALUATE TRUE
008200         WHEN WS-CAUSALE = "PROGRAMMATO"
008300             PERFORM P200-VERIFICA-PROGRAMMATO THRU P200-FIM
008400         WHEN OTHER
008500             PERFORM P300-VERIFICA-STANDARD THRU P300-FIM
008600     END-EVALUATE.
008700*
008800     GOBACK.
008900*-----------------------------------------------------------------
009000 P200-VERIFICA-PROGRAMMATO.
009100*-----------------------------------------------------------------
009200     IF LK-DP-DISP > ZERO
009300         SET LK-DP-E-DISPONIBILE      TO TRUE
009400     ELSE
009500         IF LK-DP-DISP-ARRIVO > ZERO
009600            AND LK-DP-DATA-ARRIVO NOT = SPACES
009700             SET LK-DP-E-DISPONIBILE  TO TRUE
009800             MOVE LK-DP-DATA-ARRIVO   TO LK-DP-DATA-OUT
009900         END-IF
010000     END-IF.
010100*
010200 P200-FIM.
010300*    EXIT
010400*-----------------------------------------------------------------
010500 P300-VERIFICA-STANDARD.
010600*    CAUSALE "IN ARRIVO", "DISPONIBILE" O QUALSIASI ALTRO VALORE
010700*-----------------------------------------------------------------
010800     IF LK-DP-DISP > ZERO
010900         SET LK-DP-E-DISPONIBILE      TO TRUE
011000     END-IF.
011100*
011200 P300-FIM.
011300*    EXIT
011400*-----------------------------------------------------------------
011500 END PROGRAM UPSP0904.
