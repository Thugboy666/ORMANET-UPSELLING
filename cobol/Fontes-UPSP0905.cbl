000100******************************************************************
000200* Author: M. T. OSTROWSKI
000300* Date: 11/05/1989
000400* Purpose: MOTORE DI CALCOLO PREZZO - APPLICAZIONE AGGRESSIVITA'
000500* Alterazioni: 30/09/1992 - MTO                                   MTO92   
000600*              PRIMA VERSIONE PRODUZIONE (SOLO MODALITA' SCONTO
000700*              SU BASELINE)
000800*              14/02/1995 - MTO                                   MTO95   
000900*              AGGIUNTA MODALITA' "TARGET_RIC_REDUCTION" E
001000*              BUFFER DI RICARICO (RICH.0512)
001100*              04/01/1999 - CJA                                   CJA99   
001200*              REVISIONE Y2K - NESSUN IMPATTO
001300*              17/08/2003 - RSP                                   RSP03   
001400*              ARROTONDAMENTO PREZZO SEMPRE PER ECCESSO (MAI PER
001500*              DIFETTO NE' AL PIU' VICINO) - RICH.1188. LO STEP
001600*              DI ARROTONDAMENTO E' ORA UN PARAMETRO DI BATCH
001700******************************************************************
001800*-----------------------------------------------------------------
001900 IDENTIFICATION DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.    UPSP0905.
002200 AUTHOR.        M. T. OSTROWSKI.
002300 INSTALLATION.  MIDSTATE DATA PROCESSING CTR.
002400 DATE-WRITTEN.  11/05/1989.
002500 DATE-COMPILED.
002600 SECURITY.      INTERNO - USO ESCLUSIVO REPARTO VENDITE.
002700*-----------------------------------------------------------------
002800* UPSP0905 - DATO IL VALORE DI LISTINO, IL RICARICO MINIMO
002900* RICHIESTO, IL BUFFER DI RICARICO, L'AGGRESSIVITA' DESIDERATA
003000* (O UNO SCONTO DI RIGA), IL TETTO DI SCONTO E LO STEP DI
003100* ARROTONDAMENTO, CALCOLA IL PREZZO FINALE DI RIGA APPLICANDO
003200* LE REGOLE DI PAVIMENTO DI MARGINE. VEDERE MANUALE UTENTE
003300* "PREZZI DI UPSELLING" CAP. 4 PER LA DERIVAZIONE DELLE FORMULE.
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*-----------------------------------------------------------------
004100 DATA DIVISION.
004200*-----------------------------------------------------------------
004300 WORKING-STORAGE SECTION.
004400*-----------------------------------------------------------------
004500 01  WS-MODE-AREA.
004600     05  WS-MODE                  PIC X(24).
004700 01  WS-MODE-TAB REDEFINES WS-MODE-AREA
004800                                  OCCURS 24 TIMES
004900                                  PIC X(01).
005000*
005100 01  WS-VALORI-INTERMEDI.
005200     05  WS-RIC-BASE              PIC S9(3)V99.
005300     05  WS-PREZZO-BASE           PIC S9(7)V9(4).
005400     05  WS-RIC-BASE-PCT          PIC S9(3)V99.
005500     05  WS-SCONTO-DESIDERATO     PIC S9(3)V99.
005600     05  WS-SCONTO-APPLICATO      PIC S9(3)V99.
005700     05  WS-PREZZO-PAVIMENTO      PIC S9(7)V9(4).
005800     05  WS-RIC-TARGET            PIC S9(3)V99.
005900     05  WS-PREZZO-CANDIDATO      PIC S9(7)V9(4).
006000     05  WS-PREZZO-FINALE         PIC S9(7)V9(4).
006100     05  WS-PREZZO-FINALE-R REDEFINES WS-PREZZO-FINALE
006200                                  PIC 9(11).
006300*
006400 01  WS-ARROTONDAMENTO.
006500     05  WS-QUOZIENTE             PIC S9(9)      COMP.
006600     05  WS-RESTO-ARR             PIC S9(7)V9(4).
006700*
006800 77  WS-STEP-EFFETTIVO            PIC S9(1)V9(4).
006900 77  WS-USARE-ARROTONDAMENTO      PIC X(01).
007000     88  WS-CON-ARROTONDAMENTO    VALUE "S".
007100     88  WS-SENZA-ARROTONDAMENTO  VALUE "N".
007200*-----------------------------------------------------------------
007300 LINKAGE SECTION.
007400*-----------------------------------------------------------------
007500 01  LK-PREZZO.
007600     05  LK-PZ-LISTINO-VALUE      PIC S9(7)V99.
007700     05  LK-PZ-RIC-RICHIESTO      PIC S9(3)V99.
007800     05  LK-PZ-BUFFER-RIC         PIC S9(3)V99.
007900     05  LK-PZ-AGGRESSIVITY       PIC S9(3)V99.
008000     05  LK-PZ-MAX-DISCOUNT       PIC S9(3)V99.
008100     05  LK-PZ-MODE               PIC X(24).
008200     05  LK-PZ-ROUNDING-STEP      PIC S9(1)V9(4).
008300     05  LK-PZ-ROUNDING-PRESENTE  PIC X(01).
008400         88  LK-PZ-CON-STEP           VALUE "S".
008500         88  LK-PZ-SENZA-STEP         VALUE "N".
008600     05  LK-PZ-DISCOUNT-OVR-P     PIC X(01).
008700         88  LK-PZ-CON-SCONTO-OVR     VALUE "S".
008800         88  LK-PZ-SENZA-SCONTO-OVR   VALUE "N".
008900     05  LK-PZ-DISCOUNT-OVR-V     PIC S9(3)V99.
009000     05  LK-PZ-FINAL-PRICE        PIC S9(7)V9(4).
009100     05  LK-PZ-FINAL-RIC-PCT      PIC S9(3)V99.
009200     05  LK-PZ-APPLIED-DISC-PCT   PIC S9(3)V99.
009300     05  LK-PZ-BASELINE-PRICE     PIC S9(7)V9(4).
009400     05  LK-PZ-CLAMP-REASON       PIC X(16).
009500     05  LK-PZ-CLAMP-REASON-TAB REDEFINES LK-PZ-CLAMP-REASON
009600                                  OCCURS 16 TIMES
009700                                  PIC X(01).
009800     05  LK-PZ-FLOOR-PRICE        PIC S9(7)V9(4).
009900*-----------------------------------------------------------------
010000 PROCEDURE DIVISION USING LK-PREZZO.
010100*-----------------------------------------------------------------
010200 MAIN-PROCEDURE.
010300*
010400     MOVE SPACES                  TO LK-PZ-CLAMP-REASON.
010500     MOVE LK-PZ-MODE               TO WS-MODE.
010600*
010700     PERFORM P100-CALCOLA-BASELINE     THRU P100-FIM.
010800     PERFORM P200-CALCOLA-SCONTO       THRU P200-FIM.
010900     PERFORM P300-CALCOLA-PAVIMENTO    THRU P300-FIM.
011000     PERFORM P400-CALCOLA-PREZZO       THRU P400-FIM.
011100     PERFORM P500-STEP-ARROTONDAMENTO  THRU P500-FIM.
011200     PERFORM P600-ARROTONDA-ECCESSO    THRU P600-FIM.
011300     PERFORM P700-CALCOLA-FINALI       THRU P700-FIM.
011400*
011500     MOVE WS-PREZZO-BASE           TO LK-PZ-BASELINE-PRICE.
011600     MOVE WS-PREZZO-PAVIMENTO      TO LK-PZ-FLOOR-PRICE.
011700     MOVE WS-PREZZO-FINALE         TO LK-PZ-FINAL-PRICE.
011800*
011900     GOBACK.
012000*-----------------------------------------------------------------
012100 P100-CALCOLA-BASELINE.
012200*    RICARICO BASE = MAX(R, R+BUFFER) - PREZZO BASE - RIC% BASE
012300*-----------------------------------------------------------------
012400     COMPUTE WS-RIC-BASE = LK-PZ-RIC-RICHIESTO + LK-PZ-BUFFER-RIC.
012500     IF WS-RIC-BASE < LK-PZ-RIC-RICHIESTO
012600         MOVE LK-PZ-RIC-RICHIESTO  TO WS-RIC-BASE
012700     END-IF.
012800*
012900     COMPUTE WS-PREZZO-BASE =
013000             LK-PZ-LISTINO-VALUE * (1 + WS-RIC-BASE / 100).
013100*
013200     IF LK-PZ-LISTINO-VALUE = ZERO
013300         MOVE ZERO                 TO WS-RIC-BASE-PCT
013400     ELSE
013500         COMPUTE WS-RIC-BASE-PCT =
013600             (WS-PREZZO-BASE / LK-PZ-LISTINO-VALUE - 1) * 100
013700     END-IF.
013800*
013900 P100-FIM.
014000*    EXIT
014100*-----------------------------------------------------------------
014200 P200-CALCOLA-SCONTO.
014300*    SCONTO DESIDERATO (CLAMP 0-100, SALVO OVERRIDE DI RIGA) E
014400*    SCONTO EFFETTIVAMENTE APPLICABILE (TETTO MASSIMO)
014500*-----------------------------------------------------------------
014600     IF LK-PZ-CON-SCONTO-OVR
014700         MOVE LK-PZ-DISCOUNT-OVR-V     TO WS-SCONTO-DESIDERATO
014800     ELSE
014900         MOVE LK-PZ-AGGRESSIVITY       TO WS-SCONTO-DESIDERATO
015000         IF WS-SCONTO-DESIDERATO < ZERO
015100             MOVE ZERO                 TO WS-SCONTO-DESIDERATO
015200         END-IF
015300         IF WS-SCONTO-DESIDERATO > 100
015400             MOVE 100                  TO WS-SCONTO-DESIDERATO
015500         END-IF
015600     END-IF.
015700*
015800     IF WS-SCONTO-DESIDERATO > LK-PZ-MAX-DISCOUNT
015900         MOVE LK-PZ-MAX-DISCOUNT       TO WS-SCONTO-APPLICATO
016000         MOVE "MAX_DISCOUNT_CAP"       TO LK-PZ-CLAMP-REASON
016100     ELSE
016200         MOVE WS-SCONTO-DESIDERATO     TO WS-SCONTO-APPLICATO
016300     END-IF.
016400*
016500 P200-FIM.
016600*    EXIT
016700*-----------------------------------------------------------------
016800 P300-CALCOLA-PAVIMENTO.
016900*    PREZZO PAVIMENTO F = L * (1 + R/100)
017000*-----------------------------------------------------------------
017100     COMPUTE WS-PREZZO-PAVIMENTO =
017200             LK-PZ-LISTINO-VALUE * (1 + LK-PZ-RIC-RICHIESTO / 100).
017300*
017400 P300-FIM.
017500*    EXIT
017600*-----------------------------------------------------------------
017700 P400-CALCOLA-PREZZO.
017800*    APPLICA LA MODALITA' RICHIESTA
017900*-----------------------------------------------------------------
018000     IF WS-MODE = "target_ric_reduction"
018100         PERFORM P410-MODALITA-TARGET-RIC  THRU P410-FIM
018200     ELSE
018300         PERFORM P420-MODALITA-SCONTO-BASE THRU P420-FIM
018400     END-IF.
018500*
018600 P400-FIM.
018700*    EXIT
018800*-----------------------------------------------------------------
018900 P410-MODALITA-TARGET-RIC.
019000*-----------------------------------------------------------------
019100     COMPUTE WS-RIC-TARGET =
019200             WS-RIC-BASE-PCT - WS-SCONTO-APPLICATO.
019300     IF WS-RIC-TARGET < LK-PZ-RIC-RICHIESTO
019400         MOVE LK-PZ-RIC-RICHIESTO  TO WS-RIC-TARGET
019500     END-IF.
019600*
019700     IF WS-RIC-TARGET = LK-PZ-RIC-RICHIESTO
019800        AND WS-SCONTO-APPLICATO > ZERO
019900         MOVE "MIN_RIC_FLOOR"      TO LK-PZ-CLAMP-REASON
020000     END-IF.
020100*
020200     COMPUTE WS-PREZZO-FINALE =
020300             LK-PZ-LISTINO-VALUE * (1 + WS-RIC-TARGET / 100).
020400*
020500 P410-FIM.
020600*    EXIT
020700*-----------------------------------------------------------------
020800 P420-MODALITA-SCONTO-BASE.
020900*    DEFAULT - "discount_from_baseline" O QUALSIASI ALTRO VALORE
021000*-----------------------------------------------------------------
021100     COMPUTE WS-PREZZO-CANDIDATO =
021200         WS-PREZZO-BASE * (1 - WS-SCONTO-APPLICATO / 100).
021300*
021400     IF WS-PREZZO-CANDIDATO < WS-PREZZO-PAVIMENTO
021500         MOVE WS-PREZZO-PAVIMENTO  TO WS-PREZZO-FINALE
021600         IF WS-SCONTO-APPLICATO > ZERO
021700             MOVE "MIN_RIC_FLOOR"  TO LK-PZ-CLAMP-REASON
021800         END-IF
021900     ELSE
022000         MOVE WS-PREZZO-CANDIDATO  TO WS-PREZZO-FINALE
022100     END-IF.
022200*
022300 P420-FIM.
022400*    EXIT
022500*-----------------------------------------------------------------
022600 P500-STEP-ARROTONDAMENTO.
022700*    DETERMINA LO STEP DI ARROTONDAMENTO EFFETTIVO. LO STEP
022800*    ASSENTE O <= ZERO SIGNIFICA NESSUN ARROTONDAMENTO - NON SI
022900*    APPLICA MAI UN VALORE DI DEFAULT AL POSTO SUO (RICH.1188)
023000*-----------------------------------------------------------------
023100     SET WS-CON-ARROTONDAMENTO    TO TRUE.
023200*
023300     IF LK-PZ-SENZA-STEP
023400         SET WS-SENZA-ARROTONDAMENTO  TO TRUE
023500     ELSE
023600         IF LK-PZ-ROUNDING-STEP <= ZERO
023700             SET WS-SENZA-ARROTONDAMENTO  TO TRUE
023800         ELSE
023900             MOVE LK-PZ-ROUNDING-STEP     TO WS-STEP-EFFETTIVO
024000         END-IF
024100     END-IF.
024200*
024300 P500-FIM.
024400*    EXIT
024500*-----------------------------------------------------------------
024600 P600-ARROTONDA-ECCESSO.
024700*    ARROTONDA WS-PREZZO-FINALE PER ECCESSO ALLO STEP - MAI PER
024800*    DIFETTO, MAI AL PIU' VICINO (RICH.1188)
024900*-----------------------------------------------------------------
025000     IF WS-CON-ARROTONDAMENTO
025100         COMPUTE WS-QUOZIENTE =
025200                 WS-PREZZO-FINALE / WS-STEP-EFFETTIVO
025300         COMPUTE WS-RESTO-ARR =
025400                 WS-PREZZO-FINALE
025500               - (WS-QUOZIENTE * WS-STEP-EFFETTIVO)
025600         IF WS-RESTO-ARR > ZERO
025700             ADD 1                 TO WS-QUOZIENTE
025800         END-IF
025900         COMPUTE WS-PREZZO-FINALE =
026000                 WS-QUOZIENTE * WS-STEP-EFFETTIVO
026100     END-IF.
026200*
026300 P600-FIM.
026400*    EXIT
026500*-----------------------------------------------------------------
026600 P700-CALCOLA-FINALI.
026700*    RIC% FINALE E SCONTO% EFFETTIVAMENTE APPLICATO (DOPO
026800*    L'ARROTONDAMENTO, POSSONO DIFFERIRE LEGGERMENTE DAI VALORI
026900*    TARGET/DESIDERATI)
027000*-----------------------------------------------------------------
027100     IF LK-PZ-LISTINO-VALUE = ZERO
027200         MOVE ZERO                 TO LK-PZ-FINAL-RIC-PCT
027300     ELSE
027400         COMPUTE LK-PZ-FINAL-RIC-PCT =
027500             (WS-PREZZO-FINALE / LK-PZ-LISTINO-VALUE - 1) * 100
027600     END-IF.
027700*
027800     IF WS-PREZZO-BASE = ZERO
027900         MOVE ZERO                 TO LK-PZ-APPLIED-DISC-PCT
028000     ELSE
028100         COMPUTE LK-PZ-APPLIED-DISC-PCT =
028200             (WS-PREZZO-BASE - WS-PREZZO-FINALE)
028300                 / WS-PREZZO-BASE * 100
028400     END-IF.
028500*
028600 P700-FIM.
028700*    EXIT
028800*-----------------------------------------------------------------
028900 END PROGRAM UPSP0905.
