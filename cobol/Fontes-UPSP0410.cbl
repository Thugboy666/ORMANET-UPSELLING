000100******************************************************************
000200* Author: C. J. AUERBACH
000300* Date: 30/09/1992
000400* Purpose: STAMPA DEL PREVENTIVO DI UPSELLING (SOSTITUISCE IL
000500* FOGLIO EXCEL PRODOTTO A MANO DAL REPARTO VENDITE)
000600* Alterazioni: 30/09/1992 - CJA                                   CJA92   
000700*              PRIMA VERSIONE PRODUZIONE
000800*              04/01/1999 - CJA                                   CJA99   
000900*              REVISIONE Y2K - NESSUN IMPATTO, LE DATE RESTANO
001000*              TESTO LIBERO
001100*              17/08/2003 - RSP                                   RSP03   
001200*              AGGIUNTA COLONNA "NOTE" PER RIPORTARE IL MOTIVO
001300*              DI CLAMP DEL PREZZO (RICH.1188)
001400******************************************************************
001500*-----------------------------------------------------------------
001600 IDENTIFICATION DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.    UPSP0410.
001900 AUTHOR.        C. J. AUERBACH.
002000 INSTALLATION.  MIDSTATE DATA PROCESSING CTR.
002100 DATE-WRITTEN.  30/09/1992.
002200 DATE-COMPILED.
002300 SECURITY.      INTERNO - USO ESCLUSIVO REPARTO VENDITE.
002400*-----------------------------------------------------------------
002500* UPSP0410 - SCRIVE IL PREVENTIVO (FILE PREVENTIVO): TESTATA CON
002600* CLIENTE/LISTINO/ORDINE, RIGA VUOTA, INTESTAZIONE DI COLONNA E
002700* FINO A TRE RIGHE DI DETTAGLIO NELL'ORDINE RICEVUTO DA UPSP0300.
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000*-----------------------------------------------------------------
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*-----------------------------------------------------------------
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*
003800     SELECT PREVENTIVO   ASSIGN TO "PREVENTIVO"
003900             ORGANIZATION   IS LINE SEQUENTIAL
004000             ACCESS         IS SEQUENTIAL
004100             FILE STATUS    IS WS-FS-PREVENTIVO.
004200*-----------------------------------------------------------------
004300 DATA DIVISION.
004400*-----------------------------------------------------------------
004500 FILE SECTION.
004600*-----------------------------------------------------------------
004700 FD  PREVENTIVO.
004800 01  FD-REG-PREVENTIVO                PIC X(200).
004900*-----------------------------------------------------------------
005000 WORKING-STORAGE SECTION.
005100*-----------------------------------------------------------------
005200 01  WS-STATUS-FILE.
005300     05  WS-FS-PREVENTIVO             PIC X(02).
005310         88  WS-FS-PREVENTIVO-OK          VALUE "00".
005320         88  WS-FS-PREVENTIVO-NAO-EXISTE  VALUE "35".
005400 01  WS-STATUS-FILE-TAB REDEFINES WS-STATUS-FILE
005500                                  OCCURS 1 TIMES
005600                                  PIC X(02).
005700*
005800 01  WS-LINEA                         PIC X(200).
005900 01  WS-LINEA-TAB REDEFINES WS-LINEA
006000                                  OCCURS 200 TIMES
006100                                  PIC X(01).
006200*
006300 01  WS-EDIT-AREA.
006400     05  WS-ED-QTY                    PIC ----9.99.
006500     05  WS-ED-PREZZO                 PIC ----,---9.9999.
006600     05  WS-ED-LISTINO                PIC ----,---9.99.
006700     05  WS-ED-BASELINE               PIC ----,---9.9999.
006800     05  WS-ED-PERCENTO               PIC ----9.99.
006900     05  WS-ED-TOTALE                 PIC ----,---9.99.
007000     05  WS-ED-DISP                   PIC ----,---9.99.
007100 01  WS-EDIT-AREA-R REDEFINES WS-EDIT-AREA.
007200     05  FILLER                       PIC X(80).
007300*
007400 01  WS-NOTA                          PIC X(16).
007500 01  WS-DISPONIBILE-DAL                PIC X(10).
007600*
007700 77  WS-K                              PIC S9(4) COMP.
007800*-----------------------------------------------------------------
007900 LINKAGE SECTION.
008000*-----------------------------------------------------------------
008100 01  LK-SEL-ID                        PIC X(10).
008200 01  LK-SEL-RAGIONE-SOCIALE           PIC X(40).
008300 01  LK-SEL-LISTINO                   PIC X(15).
008400 01  LK-NOME-FILE-ORDINE              PIC X(20).
008500*
008600 01  LK-TAB-SUGGESTION.
008700     05  LK-SUG-ENTRY OCCURS 20 TIMES.
008800         10  LK-SUG-CODICE              PIC X(15).
008900         10  LK-SUG-DESCRIZIONE         PIC X(40).
009000         10  LK-SUG-QTY                 PIC S9(5)V99.
009100         10  LK-SUG-PREZZO-UNIT         PIC S9(7)V9(4).
009200         10  LK-SUG-LISTINO-VALUE       PIC S9(7)V99.
009300         10  LK-SUG-BASELINE-PRICE      PIC S9(7)V9(4).
009400         10  LK-SUG-APPLIED-DISC-PCT    PIC S9(3)V99.
009500         10  LK-SUG-FINAL-RIC-PCT       PIC S9(3)V99.
009600         10  LK-SUG-CLAMP-REASON        PIC X(16).
009700         10  LK-SUG-MIN-UNIT-PRICE      PIC S9(7)V9(4).
009800         10  LK-SUG-REQUIRED-RIC        PIC S9(3)V99.
009900         10  LK-SUG-TOTALE              PIC S9(9)V99.
010000         10  LK-SUG-DISP                PIC S9(7)V99.
010100         10  LK-SUG-DISPONIBILE-DAL     PIC X(10).
010200 01  LK-SUG-COUNT                     PIC S9(4) COMP.
010300*-----------------------------------------------------------------
010400 PROCEDURE DIVISION USING
010500         LK-SEL-ID  LK-SEL-RAGIONE-SOCIALE  LK-SEL-LISTINO
010600         LK-NOME-FILE-ORDINE  LK-TAB-SUGGESTION  LK-SUG-COUNT.
010700*-----------------------------------------------------------------
010800 MAIN-PROCEDURE.
010900*
011000     PERFORM P100-INIZIALIZZA           THRU P100-FIM.
011100     PERFORM P200-SCRIVI-TESTATA         THRU P200-FIM.
011200     PERFORM P300-SCRIVI-DETTAGLIO       THRU P300-FIM
011300             VARYING WS-K FROM 1 BY 1
011400             UNTIL WS-K > LK-SUG-COUNT.
011500     PERFORM P900-FIM.
011600*-----------------------------------------------------------------
011700 P100-INIZIALIZZA.
011800*-----------------------------------------------------------------
011900     OPEN OUTPUT PREVENTIVO.
012000*
012100     IF NOT WS-FS-PREVENTIVO-OK
012200         DISPLAY "UPSP0410 - ERRORE APERTURA PREVENTIVO"
012300         GOBACK
012400     END-IF.
012500*
012600 P100-FIM.
012700*    EXIT
012800*-----------------------------------------------------------------
012900 P200-SCRIVI-TESTATA.
013000*-----------------------------------------------------------------
013100     MOVE SPACES                      TO WS-LINEA.
013200     STRING
013300         "Cliente"          DELIMITED BY SIZE
013400         " "                DELIMITED BY SIZE
013500         LK-SEL-RAGIONE-SOCIALE  DELIMITED BY SIZE
013600         " Listino "        DELIMITED BY SIZE
013700         LK-SEL-LISTINO     DELIMITED BY SIZE
013800         " Ordine "         DELIMITED BY SIZE
013900         LK-NOME-FILE-ORDINE DELIMITED BY SIZE
014000         INTO WS-LINEA
014100     END-STRING.
014200     WRITE FD-REG-PREVENTIVO           FROM WS-LINEA.
014300*
014400     MOVE SPACES                       TO WS-LINEA.
014500     WRITE FD-REG-PREVENTIVO           FROM WS-LINEA.
014600*
014700     MOVE SPACES                       TO WS-LINEA.
014800     STRING
014900         "Codice|Descrizione|Qty|Prezzo|Listino base|"
015000                                      DELIMITED BY SIZE
015100         "Baseline prezzo|Sconto applicato %|Ric % finale|"
015200                                      DELIMITED BY SIZE
015300         "Ric % richiesto|Totale|Disp.|Disponibile dal|Note"
015400                                      DELIMITED BY SIZE
015500         INTO WS-LINEA
015600     END-STRING.
015700     WRITE FD-REG-PREVENTIVO           FROM WS-LINEA.
015800*
015900 P200-FIM.
016000*    EXIT
016100*-----------------------------------------------------------------
016200 P300-SCRIVI-DETTAGLIO.
016300*-----------------------------------------------------------------
016400     MOVE LK-SUG-QTY (WS-K)             TO WS-ED-QTY.
016500     MOVE LK-SUG-PREZZO-UNIT (WS-K)      TO WS-ED-PREZZO.
016600     MOVE LK-SUG-LISTINO-VALUE (WS-K)    TO WS-ED-LISTINO.
016700     MOVE LK-SUG-BASELINE-PRICE (WS-K)   TO WS-ED-BASELINE.
016800     MOVE LK-SUG-TOTALE (WS-K)           TO WS-ED-TOTALE.
016900     MOVE LK-SUG-DISP (WS-K)             TO WS-ED-DISP.
017000*
017100     MOVE SPACES                        TO WS-NOTA.
017200     IF LK-SUG-CLAMP-REASON (WS-K) NOT = SPACES
017300         MOVE LK-SUG-CLAMP-REASON (WS-K)  TO WS-NOTA
017400     END-IF.
017500*
017600     MOVE SPACES                        TO WS-DISPONIBILE-DAL.
017700     IF LK-SUG-DISPONIBILE-DAL (WS-K) NOT = SPACES
017800         MOVE LK-SUG-DISPONIBILE-DAL (WS-K) TO WS-DISPONIBILE-DAL
017900     END-IF.
018000*
018100     MOVE SPACES                        TO WS-LINEA.
018200     STRING
018300         LK-SUG-CODICE (WS-K)             DELIMITED BY SIZE
018400         "|"                              DELIMITED BY SIZE
018500         LK-SUG-DESCRIZIONE (WS-K)        DELIMITED BY SIZE
018600         "|"                              DELIMITED BY SIZE
018700         WS-ED-QTY                        DELIMITED BY SIZE
018800         "|"                               DELIMITED BY SIZE
018900         WS-ED-PREZZO                     DELIMITED BY SIZE
019000         "|"                              DELIMITED BY SIZE
019100         WS-ED-LISTINO                    DELIMITED BY SIZE
019200         "|"                              DELIMITED BY SIZE
019300         WS-ED-BASELINE                   DELIMITED BY SIZE
019400         "|"                              DELIMITED BY SIZE
019500         LK-SUG-APPLIED-DISC-PCT (WS-K)   DELIMITED BY SIZE
019600         "|"                              DELIMITED BY SIZE
019700         LK-SUG-FINAL-RIC-PCT (WS-K)      DELIMITED BY SIZE
019800         "|"                              DELIMITED BY SIZE
019900         LK-SUG-REQUIRED-RIC (WS-K)       DELIMITED BY SIZE
020000         "|"                              DELIMITED BY SIZE
020100         WS-ED-TOTALE                     DELIMITED BY SIZE
020200         "|"                              DELIMITED BY SIZE
020300         WS-ED-DISP                       DELIMITED BY SIZE
020400         "|"                              DELIMITED BY SIZE
020500         WS-DISPONIBILE-DAL               DELIMITED BY SIZE
020600         "|"                              DELIMITED BY SIZE
020700         WS-NOTA                          DELIMITED BY SIZE
020800         INTO WS-LINEA
020900     END-STRING.
021000*
021100     WRITE FD-REG-PREVENTIVO             FROM WS-LINEA.
021200*
021300 P300-FIM.
021400*    EXIT
021500*-----------------------------------------------------------------
021600 P900-FIM.
021700*-----------------------------------------------------------------
021800     CLOSE PREVENTIVO.
021900     GOBACK.
022000*-----------------------------------------------------------------
022100 END PROGRAM UPSP0410.
