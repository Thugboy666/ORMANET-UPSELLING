000100******************************************************************
000200* Author: M. T. OSTROWSKI
000300* Date: 02/05/1989
000400* Purpose: RICERCA RICARICO MINIMO RICHIESTO (SCONTI/MARKUP)
000500* Alterazioni: 30/09/1992 - MTO                                   MTO92   
000600*              PRIMA VERSIONE PRODUZIONE
000700*              22/06/1994 - MTO                                   MTO94   
000800*              PAVIMENTO ASSOLUTO 11.00% RESO COSTANTE DI MODULO
000900*              (RICH.0447) INVECE CHE PARAMETRO ESTERNO
001000*              04/01/1999 - CJA                                   CJA99   
001100*              REVISIONE Y2K - NESSUN IMPATTO
001200******************************************************************
001300*-----------------------------------------------------------------
001400 IDENTIFICATION DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.    UPSP0903.
001700 AUTHOR.        M. T. OSTROWSKI.
001800 INSTALLATION.  MIDSTATE DATA PROCESSING CTR.
001900 DATE-WRITTEN.  02/05/1989.
002000 DATE-COMPILED.
002100 SECURITY.      INTERNO - USO ESCLUSIVO REPARTO VENDITE.
002200*-----------------------------------------------------------------
002300* UPSP0903 - RESTITUISCE IL RICARICO MINIMO PERCENTUALE PER LA
002400* COPPIA (MACROCATEGORIA, LISTINO) CERCANDO NELLA TABELLA SCONTI
002500* CARICATA DA UPSP0000 (FILE SCONTI). SE LA COPPIA NON E' IN
002600* TABELLA SI USA IL PAVIMENTO ASSOLUTO WS-RIC-MINIMO (11.00%).
002700* IL RISULTATO E' SEMPRE IL MAGGIORE FRA IL VALORE TROVATO E IL
002800* PAVIMENTO, MAI SOTTO 11.00%.
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*-----------------------------------------------------------------
003600 DATA DIVISION.
003700*-----------------------------------------------------------------
003800 WORKING-STORAGE SECTION.
003900*-----------------------------------------------------------------
004000 01  WS-RIC-MINIMO-AREA.
004100     05  WS-RIC-MINIMO            PIC S9(3)V99 VALUE 11.00.
004200 01  WS-RIC-MINIMO-EDIT REDEFINES WS-RIC-MINIMO-AREA.
004300     05  WS-RIC-MINIMO-DIGITS     PIC 9(5).
004400*
004500 01  WS-CHIAVE-RICERCA.
004600     05  WS-CR-MACRO              PIC X(20).
004700     05  WS-CR-KEY                PIC X(08).
004800 01  WS-CHIAVE-RICERCA-R REDEFINES WS-CHIAVE-RICERCA.
004900     05  WS-CR-COMBINED           PIC X(28).
005000*
005100 01  WS-RIC-TROVATO               PIC S9(3)V99 VALUE ZERO.
005200*
005300 01  WS-CONTATORI.
005400     05  WS-I                     PIC S9(4) COMP.
005500*
005600 77  WS-TROVATA                   PIC X(01).
005700     88  WS-VOCE-TROVATA          VALUE "S".
005800     88  WS-VOCE-NON-TROVATA      VALUE "N".
005900*-----------------------------------------------------------------
006000 LINKAGE SECTION.
006100*-----------------------------------------------------------------
006200 01  LK-MARKUP.
006300     05  LK-MK-MACRO              PIC X(20).
006400     05  LK-MK-LISTINO-KEY        PIC X(08).
006500     05  LK-MK-LISTINO-KEY-TAB REDEFINES LK-MK-LISTINO-KEY
006600                                  OCCURS 8 TIMES
006700                                  PIC X(01).
006800     05  LK-MK-RIC                PIC S9(3)V99.
006900     05  LK-SCONTI-COUNT          PIC S9(4) COMP.
007000     05  LK-SCONTI-TAB            OCCURS 100 TIMES.
007100         10  LK-SCONTI-MACRO      PIC X(20).
007200         10  LK-SCONTI-KEY        PIC X(08).
007300         10  LK-SCONTI-RIC        PIC S9(3)V99.
007400*-----------------------------------------------------------------
007500 PROCEDURE DIVISION USING LK-MARKUP.
007600*-----------------------------------------------------------------
007700 MAIN-PROCEDURE.
007800*
007900     MOVE LK-MK-MACRO             TO WS-CR-MACRO.
008000     MOVE LK-MK-LISTINO-KEY       TO WS-CR-KEY.
008100     MOVE ZERO                    TO WS-RIC-TROVATO.
008200     SET WS-VOCE-NON-TROVATA      TO TRUE.
008300*
008400     IF LK-SCONTI-COUNT > ZERO
008500         PERFORM P200-CERCA-SCONTO THRU P200-FIM
008600                 VARYING WS-I FROM 1 BY 1
008700                 UNTIL WS-I > LK-SCONTI-COUNT
008800                    OR WS-VOCE-TROVATA
008900     END-IF.
009000*
009100     IF WS-RIC-TROVATO > WS-RIC-MINIMO
009200         MOVE WS-RIC-TROVATO      TO LK-MK-RIC
009300     ELSE
009400         MOVE WS-RIC-MINIMO       TO LK-MK-RIC
009500     END-IF.
009600*
009700     GOBACK.
009800*-----------------------------------------------------------------
009900 P200-CERCA-SCONTO.
010000*-----------------------------------------------------------------
010100     IF LK-SCONTI-MACRO (WS-I) = WS-CR-MACRO
010200        AND LK-SCONTI-KEY (WS-I) = WS-CR-KEY
010300         MOVE LK-SCONTI-RIC (WS-I)     TO WS-RIC-TROVATO
010400         SET WS-VOCE-TROVATA           TO TRUE
010500     END-IF.
010600*
010700 P200-FIM.
010800*    EXIT
010900*-----------------------------------------------------------------
011000 END PROGRAM UPSP0903.
