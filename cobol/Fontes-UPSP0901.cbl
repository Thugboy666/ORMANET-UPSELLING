000100******************************************************************
000200* Author: D. K. FARRELL
000300* Date: 14/03/1988
000400* Purpose: NORMALIZZAZIONE TESTO - RIMOZIONE ACCENTI E SEPARATORI
000500* Alterazioni: 09/11/1991 - DKF                                   DKF91   
000600*              PRIMA VERSIONE PRODUZIONE - USATA DA UPSP0300/0902
000700*              22/06/1994 - MTO                                   MTO94   
000800*              AGGIUNTA CONVERSIONE VOCALI ACCENTATE (RICH.0447)
000900*              04/01/1999 - CJA                                   CJA99   
001000*              REVISIONE Y2K - NESSUNA DATA A 2 CIFRE IN QUESTO
001100*              MODULO, SOLO VERIFICA DI CONFORMITA' (RICH.0901)
001200*              17/08/2003 - RSP                                   RSP03   
001300*              CORRETTO TRIM QUANDO IL TESTO ARRIVA TUTTO BLANK
001400*              (RICH.1188)
001500******************************************************************
001600*-----------------------------------------------------------------
001700 IDENTIFICATION DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.    UPSP0901.
002000 AUTHOR.        D. K. FARRELL.
002100 INSTALLATION.  MIDSTATE DATA PROCESSING CTR.
002200 DATE-WRITTEN.  14/03/1988.
002300 DATE-COMPILED.
002400 SECURITY.      INTERNO - USO ESCLUSIVO REPARTO VENDITE.
002500*-----------------------------------------------------------------
002600* UPSP0901 - NORMALIZZA UNA STRINGA DI TESTO (CATEGORIA, MARCA,
002700* DESCRIZIONE, ECC.) SECONDO LE REGOLE DEL MOTORE DI UPSELLING:
002800*   - MAIUSCOLO
002900*   - TRIM DEGLI SPAZI INIZIALI E FINALI
003000*   - OGNI SEQUENZA DI BLANK, "/", "_", "-" DIVENTA UN SOLO SPAZIO
003100*   - VOCALI ACCENTATE ITALIANE RIPORTATE ALLA FORMA SEMPLICE
003200* RICHIAMATO DA UPSP0300 E DA UPSP0902 PER OGNI CONFRONTO TESTO.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*-----------------------------------------------------------------
004000 DATA DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE SECTION.
004300*-----------------------------------------------------------------
004400 01  WS-AREA-CARATTERI.
004500     05  WS-BUFFER                    PIC X(40).
004600     05  WS-BUFFER-TAB REDEFINES WS-BUFFER
004700                                      OCCURS 40 TIMES
004800                                      PIC X(01).
004900     05  WS-RESULT                    PIC X(40).
005000     05  WS-RESULT-TAB REDEFINES WS-RESULT
005100                                      OCCURS 40 TIMES
005200                                      PIC X(01).
005300     05  FILLER                       PIC X(05).
005400*
005500 01  WS-CONTATORI.
005600     05  WS-I                         PIC S9(4) COMP.
005700     05  WS-J                         PIC S9(4) COMP.
005800*
005900 77  WS-CARATTERE-CORR                PIC X(01).
006000 77  WS-FLAG-BLANK-PREC               PIC X(01).
006100     88  BLANK-PRECEDENTE             VALUE "Y".
006200     88  NON-BLANK-PRECEDENTE         VALUE "N".
006300*-----------------------------------------------------------------
006400 LINKAGE SECTION.
006500*-----------------------------------------------------------------
006600 01  LK-NORMALIZZA.
006700     05  LK-TESTO-INPUT               PIC X(40).
006800     05  LK-TESTO-INPUT-TAB REDEFINES LK-TESTO-INPUT
006900                                      OCCURS 40 TIMES
007000                                      PIC X(01).
007100     05  LK-TESTO-OUTPUT              PIC X(40).
007200*-----------------------------------------------------------------
007300 PROCEDURE DIVISION USING LK-NORMALIZZA.
007400*-----------------------------------------------------------------
007500 MAIN-PROCEDURE.
007600*
007700     MOVE SPACES              TO LK-TESTO-OUTPUT.
007800*
007900     IF LK-TESTO-INPUT NOT = SPACES
008000         PERFORM P100-PREPARA        THRU P100-FIM
008100         PERFORM P200-COMPRIMI       THRU P200-FIM
008200         MOVE WS-RESULT              TO LK-TESTO-OUTPUT
008300     END-IF.
008400*
008500     GOBACK.
008600*-----------------------------------------------------------------
008700 P100-PREPARA.
008800*    MAIUSCOLO, VOCALI ACCENTATE E SEPARATORI IN UN SOLO PASSO
008900*-----------------------------------------------------------------
009000     MOVE LK-TESTO-INPUT      TO WS-BUFFER.
009100*
009200     INSPECT WS-BUFFER CONVERTING
009300         "abcdefghijklmnopqrstuvwxyz"
009400      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009500*
009600*    RICH.0447 - VOCALI ACCENTATE ITALIANE -> FORMA SEMPLICE
009700     INSPECT WS-BUFFER CONVERTING
009800         "ÀÈÉÌÒÙ"
009900      TO "AEEIOU".
010000*
010100     INSPECT WS-BUFFER CONVERTING "/_-" TO "   ".
010200*
010300 P100-FIM.
010400*    EXIT
010500*-----------------------------------------------------------------
010600 P200-COMPRIMI.
010700*    RIMUOVE SPAZI INIZIALI E COMPRIME LE SEQUENZE DI BLANK
010800*-----------------------------------------------------------------
010900     MOVE SPACES               TO WS-RESULT.
011000     MOVE ZERO                 TO WS-J.
011100     SET BLANK-PRECEDENTE      TO TRUE.
011200*
011300     PERFORM P210-SCANDISCE-CARATTERE THRU P210-FIM
011400             VARYING WS-I FROM 1 BY 1
011500             UNTIL WS-I > 40.
011600*
011700 P200-FIM.
011800*    EXIT
011900*-----------------------------------------------------------------
012000 P210-SCANDISCE-CARATTERE.
012100*-----------------------------------------------------------------
012200     MOVE WS-BUFFER-TAB (WS-I)  TO WS-CARATTERE-CORR.
012300*
012400     IF WS-CARATTERE-CORR = SPACE
012500         IF NON-BLANK-PRECEDENTE
012600             ADD 1                     TO WS-J
012700             MOVE SPACE                TO WS-RESULT-TAB (WS-J)
012800             SET BLANK-PRECEDENTE      TO TRUE
012900         END-IF
013000     ELSE
013100         ADD 1                         TO WS-J
013200         MOVE WS-CARATTERE-CORR        TO WS-RESULT-TAB (WS-J)
013300         SET NON-BLANK-PRECEDENTE      TO TRUE
013400     END-IF.
013500*
013600 P210-FIM.
013700*    EXIT
013800*-----------------------------------------------------------------
013900 END PROGRAM UPSP0901.
